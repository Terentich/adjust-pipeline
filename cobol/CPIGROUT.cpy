000100*////////////////////////////////////////////////////////////////
000200*    COPY CPIGROUT.
000300*    LAYOUT FILA DE SALIDA IGRA (CABECERA + NIVEL APLANADOS)
000400*    KC04411.ALU9999.IGRASOND.SALIDA - LARGO 115 BYTES
000500*    CADA NIVEL DE UN SONDEO GENERA UNA FILA, REPITIENDO LOS
000600*    CAMPOS DE LA CABECERA DEL SONDEO EN CADA FILA.  LA ARMA EL
000700*    PARRAFO 6000-ESCRIBE-FILA A PARTIR DE WS-CABECERA Y DE LA
000800*    FILA DE WS-TABLA-NIVELES QUE LE CORRESPONDE.
000900*////////////////////////////////////////////////////////////////
001000 01  REG-SALIDA-IGRA.
001100*----  LOS 11 CAMPOS DE CABECERA SE REPITEN EN TODAS LAS FILAS
001200*      DEL MISMO SONDEO  ----------------------------------------
001300*----  CODIGO DE ESTACION, COPIADO DIRECTO DE CAB-ID  -----------
001400     03  SAL-ID                   PIC X(11)     VALUE SPACES.
001500*----  ANIO/MES/DIA/HORA DE LA OBSERVACION  ----------------------
001600     03  SAL-ANIO                 PIC 9(04)     VALUE ZEROS.
001700     03  SAL-MES                  PIC 9(02)     VALUE ZEROS.
001800     03  SAL-DIA                  PIC 9(02)     VALUE ZEROS.
001900     03  SAL-HORA                 PIC 9(02)     VALUE ZEROS.
002000*----  HORA EXACTA DE LANZAMIENTO DE LA SONDA (HHMM)  ------------
002100     03  SAL-HORALANZ             PIC 9(04)     VALUE ZEROS.
002200*----  CANTIDAD DE NIVELES DECLARADA POR LA PROPIA CABECERA  -----
002300     03  SAL-NUMNIV               PIC 9(04)     VALUE ZEROS.
002400*----  FUENTES DE DATOS CON Y SIN PRESION  -----------------------
002500     03  SAL-FTEPRES              PIC X(08)     VALUE SPACES.
002600     03  SAL-FTENOPRES            PIC X(08)     VALUE SPACES.
002700*----  LATITUD Y LONGITUD DE LA ESTACION (GRADOS X 10000)  -------
002800     03  SAL-LATITUD              PIC S9(07)    VALUE ZEROS.
002900     03  SAL-LONGITUD             PIC S9(07)    VALUE ZEROS.
003000*----  LOS 13 CAMPOS RESTANTES SON PROPIOS DE ESTE NIVEL  --------
003100*----  LOS DOS DIGITOS DEL TIPO DE NIVEL  ------------------------
003200     03  SAL-TIPO1                PIC 9(01)     VALUE ZERO.
003300     03  SAL-TIPO2                PIC 9(01)     VALUE ZERO.
003400*----  TIEMPO TRANSCURRIDO DESDE EL LANZAMIENTO  -----------------
003500     03  SAL-TIEMPO               PIC S9(05)    VALUE ZERO.
003600*----  PRESION ATMOSFERICA DEL NIVEL Y SU INDICADOR DE CALIDAD  --
003700     03  SAL-PRESION              PIC S9(06)    VALUE ZERO.
003800     03  SAL-INDPRES              PIC X(01)     VALUE SPACE.
003900*----  ALTURA GEOPOTENCIAL Y SU INDICADOR DE CALIDAD  ------------
004000     03  SAL-ALTURA               PIC S9(05)    VALUE ZERO.
004100     03  SAL-INDALT               PIC X(01)     VALUE SPACE.
004200*----  TEMPERATURA Y SU INDICADOR DE CALIDAD  --------------------
004300     03  SAL-TEMP                 PIC S9(05)    VALUE ZERO.
004400     03  SAL-INDTEMP              PIC X(01)     VALUE SPACE.
004500*----  HUMEDAD RELATIVA Y DEPRESION DEL PUNTO DE ROCIO  ----------
004600     03  SAL-HUMEDAD              PIC S9(05)    VALUE ZERO.
004700     03  SAL-DEPROCIO             PIC S9(05)    VALUE ZERO.
004800*----  DIRECCION Y VELOCIDAD DEL VIENTO  -------------------------
004900     03  SAL-DIRVIENTO            PIC S9(05)    VALUE ZERO.
005000     03  SAL-VELVIENTO            PIC S9(05)    VALUE ZERO.
005100*----  RELLENO PARA CRECIMIENTO FUTURO DE LA FILA DE SALIDA  -----
005200     03  FILLER                   PIC X(10)     VALUE SPACES.
005300*////////////////////////////////////////////////////////////////
