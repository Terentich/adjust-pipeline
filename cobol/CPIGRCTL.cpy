000100*////////////////////////////////////////////////////////////////
000200*    COPY CPIGRCTL.
000300*    LAYOUT LISTA DE ARCHIVOS A PROCESAR (SUSTITUYE EL BARRIDO
000400*    DE DIRECTORIO DE ARCHIVOS .ZIP DEL PROGRAMA ORIGEN) Y
000500*    REGISTRO DE TOTALES ACUMULADOS ENTRE CORRIDAS.
000600*    KC04411.ALU9999.IGRASOND.FLIST  - LARGO 80 BYTES
000700*    KC04411.ALU9999.IGRASOND.CTOTAL - LARGO 30 BYTES
000800*////////////////////////////////////////////////////////////////
000900*----  UNA LINEA DE DDFLIST POR CADA ARCHIVO DE SONDEOS A LEER
001000*      EN LA CORRIDA (2010-LEER-LISTA LEE ESTE REGISTRO)  --------
001100 01  REG-LISTA-ARCHIVO.
001200     03  LISTA-NOM-ARCHIVO        PIC X(60)     VALUE SPACES.
001300     03  FILLER                   PIC X(20)     VALUE SPACES.
001400
001500*----  REGISTRO UNICO DE DDCTLTOT: SE LEE AL INICIO DE LA CORRIDA
001600*      Y SE VUELVE A GRABAR AL FINAL CON EL TOTAL ACTUALIZADO
001700*      (VER 1000-INICIO Y 9999-FINAL)  -----------------------
001800 01  REG-CONTROL-TOTALES.
001900*----  TOTAL HISTORICO DE FILAS GRABADAS EN DDSALID, DE TODAS
002000*      LAS CORRIDAS ANTERIORES MAS ESTA  -----------------------
002100     03  CTL-FILAS-TOTALES        PIC 9(09)  COMP  VALUE ZERO.
002200*----  FECHA AAAAMMDD DE LA ULTIMA CORRIDA (REQ-0511)  -----------
002300     03  CTL-ULTIMA-CORRIDA-AAAAMMDD  PIC 9(08)    VALUE ZEROS.
002400*----  RELLENO PARA CRECIMIENTO FUTURO DEL REGISTRO  -------------
002500     03  FILLER                   PIC X(18)     VALUE SPACES.
002600*////////////////////////////////////////////////////////////////
