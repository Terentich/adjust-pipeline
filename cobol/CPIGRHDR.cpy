000100*////////////////////////////////////////////////////////////////
000200*    COPY CPIGRHDR.
000300*    LAYOUT CABECERA DE SONDEO (ESTACION/LANZAMIENTO) - IGRA
000400*    KC04411.ALU9999.IGRASOND.CABECERA - LARGO 80 BYTES
000500*    EL REGISTRO CRUDO TRAE LAS COLUMNAS TAL COMO LLEGAN DEL
000600*    ARCHIVO DE TEXTO DESCOMPRIMIDO; EL GRUPO WS-CABECERA TRAE
000700*    LOS CAMPOS YA VALIDADOS Y CONVERTIDOS A NUMERICO.
000800*    EL REGISTRO CRUDO NO SE VALIDA AL MOVERLO - SOLO SE PARTE EN
000900*    SUBCAMPOS DE ANCHO FIJO; LA VALIDACION OCURRE EN EL PROGRAMA
001000*    (PARRAFO 2300-PARSEA-CABECERA) AL COPIARLO A WS-CABECERA.
001100*////////////////////////////////////////////////////////////////
001200 01  WS-AREA-CABECERA.
001300*----  REGISTRO CRUDO: 71 COLUMNAS DE DATOS + 9 DE RELLENO  ------
001400*      (ASI LLEGA EL TEXTO DESCOMPRIMIDO DE LOS .ZIP ORIGINALES)
001500     03  WS-REG-CABECERA-CRUDA.
001600*----  COLUMNA 1: MARCA '#' QUE IDENTIFICA UNA LINEA DE CABECERA -
001700         05  CAB-CRU-MARCA        PIC X(01).
001800*----  COLUMNAS 2-12: CODIGO DE ESTACION/LANZAMIENTO  ------------
001900         05  CAB-CRU-ID           PIC X(11).
002000         05  FILLER               PIC X(01).
002100*----  COLUMNAS 14-17: ANIO DE LA OBSERVACION (4 DIGITOS)  -------
002200         05  CAB-CRU-ANIO         PIC X(04).
002300         05  FILLER               PIC X(01).
002400*----  COLUMNAS 19-20: MES DE LA OBSERVACION  --------------------
002500         05  CAB-CRU-MES          PIC X(02).
002600         05  FILLER               PIC X(01).
002700*----  COLUMNAS 22-23: DIA DE LA OBSERVACION  --------------------
002800         05  CAB-CRU-DIA          PIC X(02).
002900         05  FILLER               PIC X(01).
003000*----  COLUMNAS 25-26: HORA DE LA OBSERVACION  -------------------
003100         05  CAB-CRU-HORA         PIC X(02).
003200         05  FILLER               PIC X(01).
003300*----  COLUMNAS 28-31: HORA EXACTA DE LANZAMIENTO DE LA SONDA  ---
003400         05  CAB-CRU-HORALANZ     PIC X(04).
003500         05  FILLER               PIC X(01).
003600*----  COLUMNAS 33-36: CANTIDAD DE NIVELES QUE TRAE EL SONDEO  ---
003700         05  CAB-CRU-NUMNIV       PIC X(04).
003800         05  FILLER               PIC X(01).
003900*----  COLUMNAS 38-45: FUENTE DE LOS DATOS DE PRESION  -----------
004000         05  CAB-CRU-FTEPRES      PIC X(08).
004100         05  FILLER               PIC X(01).
004200*----  COLUMNAS 47-54: FUENTE DE LOS DATOS SIN PRESION  ----------
004300         05  CAB-CRU-FTENOPRES    PIC X(08).
004400         05  FILLER               PIC X(01).
004500*----  COLUMNAS 56-62: LATITUD DE LA ESTACION (GRADOS X 10000) --
004600         05  CAB-CRU-LATITUD      PIC X(07).
004700         05  FILLER               PIC X(01).
004800*----  COLUMNAS 64-71: LONGITUD DE LA ESTACION (GRADOS X 10000) -
004900         05  CAB-CRU-LONGITUD     PIC X(08).
005000*----  RELLENO HASTA LOS 80 BYTES DEL REGISTRO FISICO  -----------
005100         05  FILLER               PIC X(09).
005200*----  VISTA ALTERNA DE LA CABECERA CRUDA PARA MOVER EL
005300*      REGISTRO COMPLETO DE UNA SOLA VEZ (MOVE REG-ENTRADA)
005400     03  CAB-CRUDA-TEXTO  REDEFINES  WS-REG-CABECERA-CRUDA
005500                          PIC X(80).
005600
005700*----  CABECERA YA VALIDADA Y CONVERTIDA  ----------------------
005800*      (LA LLENA 2300-PARSEA-CABECERA A PARTIR DE LOS CAMPOS
005900*      CRUDOS DE ARRIBA; SE REPITE EN CADA FILA DE SALIDA)
006000     03  WS-CABECERA.
006100*----  CODIGO DE LA ESTACION, SIN CONVERTIR (ES ALFANUMERICO)  ---
006200         05  CAB-ID               PIC X(11)     VALUE SPACES.
006300*----  FECHA DE LA OBSERVACION YA PARTIDA ANIO/MES/DIA  ----------
006400         05  CAB-FECHA-OBS.
006500             07  CAB-ANIO         PIC 9(04)     VALUE ZEROS.
006600             07  CAB-MES          PIC 9(02)     VALUE ZEROS.
006700             07  CAB-DIA          PIC 9(02)     VALUE ZEROS.
006800*----  VISTA ALTERNA AAAAMMDD PARA IMPRIMIR EN LOS MENSAJES  ---
006900         05  CAB-FECHA-ALFA  REDEFINES  CAB-FECHA-OBS
007000                              PIC X(08).
007100*----  HORA DE LA OBSERVACION (0-23) YA CONVERTIDA A NUMERICO ---
007200         05  CAB-HORA             PIC 9(02)     VALUE ZEROS.
007300*----  HORA EXACTA DE LANZAMIENTO, EN FORMATO HHMM  --------------
007400         05  CAB-HORALANZ         PIC 9(04)     VALUE ZEROS.
007500*----  CANTIDAD DE NIVELES DECLARADA POR LA PROPIA CABECERA  -----
007600*      (INFORMATIVA; LA TABLA REAL SE CUENTA EN WS-CANT-NIVELES-
007700*      TABLA A MEDIDA QUE LLEGAN LOS REGISTROS DE NIVEL)
007800         05  CAB-NUMNIV           PIC 9(04)     VALUE ZEROS.
007900*----  IDENTIFICADOR DE LA FUENTE DE PRESION Y DE NO-PRESION  ---
008000         05  CAB-FTEPRES          PIC X(08)     VALUE SPACES.
008100         05  CAB-FTENOPRES        PIC X(08)     VALUE SPACES.
008200*----  LATITUD/LONGITUD YA CONVERTIDAS A NUMERICO CON SIGNO  ----
008300*      (SIGUEN EN GRADOS X 10000, TAL COMO VIENEN EN EL ARCHIVO;
008400*      EL PROGRAMA NO LAS DIVIDE, SOLO LAS VALIDA Y LAS COPIA)
008500         05  CAB-LATITUD          PIC S9(07)    VALUE ZEROS.
008600         05  CAB-LONGITUD         PIC S9(07)    VALUE ZEROS.
008700*----  INDICADOR DE CABECERA VALIDA - 'S' SI TODOS LOS CAMPOS
008800*      NUMERICOS DE ARRIBA PASARON 2350-VALIDA-TOKEN  -----------
008900         05  CAB-ESTADO           PIC X(01)     VALUE 'N'.
009000             88  CAB-ES-VALIDA                  VALUE 'S'.
009100             88  CAB-NO-VALIDA                  VALUE 'N'.
009200*----  RELLENO PARA CRECIMIENTO FUTURO DEL GRUPO  ----------------
009300         05  FILLER               PIC X(10)     VALUE SPACES.
009400*////////////////////////////////////////////////////////////////
