000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMIGRLD.
000300 AUTHOR. M RIVADENEIRA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - PROCESOS BATCH.
000500 DATE-WRITTEN. 07/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CLASIFICACION CONFIDENCIAL.
000800******************************************************************
000900*                   PGMIGRLD  -  CARGA SONDEOS IGRA
001000*                   =================================
001100*  - LEE LA LISTA DE ARCHIVOS DE SONDEOS (ENTRADA YA DESCOM-
001200*    PRIMIDA DE LOS .ZIP ORIGINALES) DESDE EL ARCHIVO DE
001300*    CONTROL DDFLIST Y PROCESA CADA UNO EN FORMA SECUENCIAL.
001400*  - CADA ARCHIVO DE SONDEOS TRAE REGISTROS DE CABECERA (UNA
001500*    ESTACION/LANZAMIENTO, MARCADOS CON '#' EN LA COLUMNA 1) Y
001600*    REGISTROS DE NIVEL (LAS MEDICIONES ATMOSFERICAS DE ESE
001700*    LANZAMIENTO, UNO POR CADA ALTURA SONDEADA).
001800*  - POR CADA NIVEL SE GRABA UNA FILA EN EL ARCHIVO DE SALIDA
001900*    DDSALID, REPITIENDO LOS DATOS DE LA CABECERA QUE LO
002000*    CONTIENE (VER COPY CPIGROUT).
002100*  - LLEVA CONTADORES DE LINEAS LEIDAS, DE CABECERA, FALLIDAS
002200*    Y GRABADAS POR ARCHIVO, Y RECONCILIA EL TOTAL ESPERADO
002300*    CONTRA EL TOTAL REALMENTE GRABADO.
002400*  - ACUMULA EL GRAN TOTAL DE LINEAS PROCESADAS DE TODOS LOS
002500*    ARCHIVOS DE LA CORRIDA Y EL TOTAL HISTORICO DE FILAS DEL
002600*    ARCHIVO DE SALIDA, QUE SE LLEVA EN EL ARCHIVO DE CONTROL
002700*    DDCTLTOT ENTRE UNA CORRIDA Y LA SIGUIENTE.
002800*  - LAS LINEAS DE ENTRADA QUE NO PASAN LA VALIDACION NUMERICA
002900*    SE DESCARTAN (NO ABORTAN LA CORRIDA) Y QUEDAN REFLEJADAS
003000*    SOLO EN EL CONTADOR DE FALLIDAS DEL ARCHIVO.
003100******************************************************************
003200*    HISTORIAL DE CAMBIOS
003300*    ---------------------------------------------------------
003400*    07/14/89  MRIVAD   REQ-8841  VERSION INICIAL DEL PROGRAMA.
003500*    11/02/89  MRIVAD   REQ-8841  SE AGREGA RECONCILIACION DE
003600*                                 LINEAS LEIDAS CONTRA GRABADAS.
003700*    04/22/91  JGUEVARA REQ-9310  SE AGREGA EL TOTAL HISTORICO
003800*                                 DE FILAS EN DDCTLTOT.
003900*    09/15/92  JGUEVARA REQ-9455  CORRIGE DESBORDE DE TABLA DE
004000*                                 NIVELES EN SONDEOS DE MAS DE
004100*                                 1000 NIVELES (SE DESCARTA Y
004200*                                 SE CUENTA COMO LINEA FALLIDA).
004300*    02/18/94  R PALOMO REQ-9702  SE AGREGA EL INDICADOR DE
004400*                                 DEPURACION WS-MODO-VERBOSE-SW
004500*                                 PARA LA TRAZA LINEA POR LINEA.
004600*    06/30/95  R PALOMO REQ-9810  SE AJUSTA EL PARSEO DE LA
004700*                                 LONGITUD POR TRAER SIEMPRE UN
004800*                                 SIGNO EXPLICITO.
004900*    03/11/97  C SOLIS  REQ-0123  SE AGREGA EL ARCHIVO DE LISTA
005000*                                 DDFLIST PARA NO DEPENDER DE
005100*                                 UN SOLO DD POR CORRIDA.
005200*    10/05/98  C SOLIS  REQ-0199  AJUSTE DE FECHAS A CUATRO
005300*                                 DIGITOS DE ANIO (PROYECTO
005400*                                 AÑO 2000) EN TODOS LOS
005500*                                 CAMPOS DE FECHA DEL PROGRAMA.
005600*    01/21/99  C SOLIS  REQ-0199  VALIDACION ADICIONAL DE ANIO
005700*                                 DE CUATRO DIGITOS EN LA
005800*                                 CABECERA PARA CERRAR EL
005900*                                 PROYECTO AÑO 2000.
006000*    07/09/01  L ANDRADE REQ-0344 SE AGREGA DISPLAY DE SEGUNDOS
006100*                                 TRANSCURRIDOS POR ARCHIVO.
006200*    05/14/04  L ANDRADE REQ-0511 SE AGREGA EL REGISTRO DE LA
006300*                                 FECHA DE LA ULTIMA CORRIDA EN
006400*                                 DDCTLTOT.
006500*    08/02/07  P MENDOZA REQ-0688 LIMPIEZA DE DISPLAYS Y
006600*                                 ESTANDARIZACION DE BANNERS
006700*                                 DE TOTALES CON LOS DEMAS
006800*                                 PROGRAMAS DEL AREA.
006900*    ---------------------------------------------------------
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300
007350*----  ESTE PROGRAMA NO TRAE DATOS EN FORMATO EUROPEO NI IMPRIME
007360*      LISTADOS, ASI QUE NO HAY NADA QUE DECLARAR EN SPECIAL-NAMES
007370*      (VER 2160-TRATA-LINEA PARA EL SWITCH DE DEPURACION, QUE ES
007380*      UN INDICADOR DE WORKING-STORAGE Y NO UN UPSI DE INSTALACION
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800
008900*----  LISTA DE ARCHIVOS DE SONDEOS A PROCESAR EN LA CORRIDA  ----
009000*      (REQ-0123 - REEMPLAZA AL DD FIJO DE LA VERSION ORIGINAL)
009100     SELECT ARCHLIST ASSIGN DDFLIST
009200            FILE STATUS IS FS-LISTA.
009300
009400*----  TOTALES ACUMULADOS ENTRE UNA CORRIDA Y LA SIGUIENTE  ------
009500     SELECT CTLTOT   ASSIGN DDCTLTOT
009600            FILE STATUS IS FS-CTLTOT.
009700
009800*----  ARCHIVO DE SONDEOS EN CURSO; EL NOMBRE SE ARMA EN TIEMPO
009900*      DE EJECUCION CON EL VALOR QUE TRAE DDFLIST
010000*      ----------------
010100     SELECT ENTRADA  ASSIGN TO WS-NOM-ARCHIVO
010200*      LINE SEQUENTIAL PORQUE EL ARCHIVO LLEGA COMO TEXTO PLANO
010300*      DESCOMPRIMIDO, SIN RDW NI BLOQUES FIJOS
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS IS FS-ENTRADA.
010600
010700*      ----  ARCHIVO DE SALIDA APLANADO (CABECERA + NIVEL)
010800*      -------------
010900     SELECT SALIDA   ASSIGN DDSALID
011000            FILE STATUS IS FS-SALIDA.
011100
011200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011300 DATA DIVISION.
011400 FILE SECTION.
011500
011600*      ----  UNA LINEA POR ARCHIVO DE SONDEOS A LEER EN LA
011700*      CORRIDA  -----
011800 FD  ARCHLIST
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100*      UNA LINEA DE TEXTO POR ARCHIVO A PROCESAR, VER COPY
012200*      CPIGRCTL PARA EL DETALLE DEL CAMPO
012300*      NO LLEVA FILLER DE RELLENO PROPIO PORQUE ES SOLO EL AREA
012400*      DE LECTURA CRUDA; LOS LAYOUTS YA VALIDADOS ESTAN EN LAS
012500*      COPYS CPIGRHDR Y CPIGRDAT
012600 01  REG-ENTRADA-LISTA   PIC X(80).
012700
012800*      ----  REGISTRO UNICO DE TOTALES ACUMULADOS (VER COPY
012900*      CPIGRCTL) ---
013000 FD  CTLTOT
013100     BLOCK CONTAINS 0 RECORDS
013200     RECORDING MODE IS F.
013300*      SE LEE AL INICIO Y SE REGRABA COMPLETO AL FINAL DE LA
013400*      CORRIDA, VER COPY CPIGRCTL
013500 01  REG-CONTROL-TOT     PIC X(30).
013600
013700*----  TEXTO CRUDO DEL ARCHIVO DE SONDEOS EN CURSO (80 BYTES,
013800*      LINE SEQUENTIAL, SIN BLOCK CONTAINS)
013900*      -----------------------
014000 FD  ENTRADA.
014100 01  REG-ENTRADA         PIC X(80).
014200
014300*      ----  FILA APLANADA DE SALIDA (VER COPY CPIGROUT)
014400*      ---------------
014500 FD  SALIDA
014600     BLOCK CONTAINS 0 RECORDS
014700     RECORDING MODE IS F.
014800*      VER COPY CPIGROUT PARA EL DETALLE CAMPO POR CAMPO DE LOS
014900*      115 BYTES
015000 01  REG-SALIDA          PIC X(115).
015100
015200
015300 WORKING-STORAGE SECTION.
015400*=================================*
015500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
015600
015700*----  STATUS DE CADA UNO DE LOS CUATRO ARCHIVOS DEL PROGRAMA ----
015800*      FS-LISTA    - STATUS DEL OPEN/READ DE DDFLIST
015900 77  FS-LISTA                  PIC XX       VALUE SPACES.
016000*      FS-CTLTOT   - STATUS DEL OPEN/READ/WRITE DE DDCTLTOT
016100 77  FS-CTLTOT                 PIC XX       VALUE SPACES.
016200*      FS-ENTRADA  - STATUS DEL OPEN/READ DEL ARCHIVO DE SONDEOS
016300 77  FS-ENTRADA                PIC XX       VALUE SPACES.
016400*      FS-SALIDA   - STATUS DEL OPEN/WRITE DE DDSALID
016500 77  FS-SALIDA                 PIC XX       VALUE SPACES.
016600
016700*----  SWITCH DE FIN DE DDFLIST (NO QUEDAN MAS ARCHIVOS A LEER) --
016800 77  WS-STATUS-FIN             PIC X.
016900*      WS-FIN-LISTA  - YA NO HAY MAS ARCHIVOS EN DDFLIST
017000     88  WS-FIN-LISTA                       VALUE 'Y'.
017100*      WS-NO-FIN-LISTA - TODAVIA QUEDAN ARCHIVOS POR LEER
017200     88  WS-NO-FIN-LISTA                     VALUE 'N'.
017300*      ----  SWITCH DE FIN DEL ARCHIVO DE SONDEOS EN CURSO
017400*      -------------
017500 77  WS-STATUS-LECTURA         PIC X.
017600*      WS-FIN-LECTURA  - SE LLEGO AL EOF DEL ARCHIVO EN CURSO
017700     88  WS-FIN-LECTURA                      VALUE 'Y'.
017800*      WS-NO-FIN-LECTURA - TODAVIA HAY LINEAS POR LEER
017900     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
018000
018100*----  NOMBRE DEL ARCHIVO DE SONDEOS EN CURSO, TOMADO DE DDFLIST -
018200*      (ES EL VALOR QUE USA EL SELECT ENTRADA DE ARRIBA)
018300*      ---------
018400*      60 BYTES PORQUE ASI VIENE EL NOMBRE COMPLETO DESDE
018500 77  WS-NOM-ARCHIVO            PIC X(60)    VALUE SPACES.
018600
018700*----  CONTADORES POR ARCHIVO (DECLARADOS COMP) ------------------
018800*      SE REINICIAN AL EMPEZAR CADA ARCHIVO EN
018900*      2100-PROCESA-ARCHIVO
019000*      TOTAL-LINE-COUNT   - TODAS LAS LINEAS LEIDAS DEL ARCHIVO
019100 77  TOTAL-LINE-COUNT          PIC 9(09)  COMP  VALUE ZERO.
019200*      HEADER-LINE-COUNT  - SOLO LAS LINEAS DE CABECERA ('#')
019300 77  HEADER-LINE-COUNT         PIC 9(09)  COMP  VALUE ZERO.
019400*      FAILED-LINE-COUNT  - LINEAS DESCARTADAS POR VALIDACION
019500 77  FAILED-LINE-COUNT         PIC 9(09)  COMP  VALUE ZERO.
019600*      SAVED-LINE-COUNT   - FILAS EFECTIVAMENTE GRABADAS EN
019700*      DDSALID
019800 77  SAVED-LINE-COUNT          PIC 9(09)  COMP  VALUE ZERO.
019900*      CORRECT-LINE-COUNT - LO QUE 2500-RECONCILIA ESPERA QUE SE
020000*      HAYA GRABADO
020100 77  CORRECT-LINE-COUNT        PIC 9(09)  COMP  VALUE ZERO.
020200 77  WS-DIFERENCIA             PIC S9(09) COMP  VALUE ZERO.
020300
020400*----  ACUMULADORES DE LA CORRIDA (DECLARADOS COMP) --------------
020500*      WS-GRAN-TOTAL SUMA LAS LINEAS CORRECTAS DE TODOS LOS
020600*      ARCHIVOS; WS-CANT-TOTAL-HISTORICO VIENE DE DDCTLTOT Y SE
020700*      GRABA DE VUELTA AL FINAL (REQ-9310)
020800*      WS-GRAN-TOTAL - SUMA DE CORRECT-LINE-COUNT DE TODOS LOS
020900*      ARCHIVOS DE LA CORRIDA
021000 77  WS-GRAN-TOTAL             PIC 9(09)  COMP  VALUE ZERO.
021100 77  WS-CANT-FILAS-CORRIDA     PIC 9(09)  COMP  VALUE ZERO.
021200 77  WS-CANT-TOTAL-HISTORICO   PIC 9(09)  COMP  VALUE ZERO.
021300
021400*----  SWITCHES DE CONTROL DEL ARCHIVO EN CURSO ------------------
021500*      INDICA SI YA SE LEYO UNA CABECERA DESDE QUE SE ABRIO EL
021600*      ARCHIVO - SI ES ASI, LA SIGUIENTE CABECERA DISPARA EL FLUSH
021700*      DE LA TABLA DE NIVELES DEL SONDEO ANTERIOR
021800 77  WS-PRIMERA-LINEA-LEIDA-SW PIC X        VALUE 'N'.
021900*      WS-YA-HUBO-CABECERA - DISPARA EL FLUSH DE LA TABLA DE
022000*      NIVELES CUANDO LLEGA LA SIGUIENTE CABECERA
022100     88  WS-YA-HUBO-CABECERA               VALUE 'S'.
022150*      WS-MODO-VERBOSE-SW - BANDERA DE DEPURACION (REQ-9702).  NO
022160*      HAY DD NI PARAMETRO QUE LA PRENDA - EL PROGRAMADOR LA PONE
022170*      EN 'S' A MANO Y RECOMPILA PARA VER LA TRAZA LINEA POR
022180*      LINEA EN EL SYSOUT, Y LA REGRESA A 'N' ANTES DE DEVOLVER EL
022190*      PROGRAMA A PRODUCCION.
022195 77  WS-MODO-VERBOSE-SW        PIC X        VALUE 'N'.
022196     88  WS-MODO-VERBOSE                    VALUE 'S'.
022197     88  WS-MODO-SILENCIO                   VALUE 'N'.
022200
022300*----  HORA DE INICIO/FIN PARA EL REPORTE DE SEGUNDOS ------------
022400*      TRANSCURRIDOS POR ARCHIVO (REQ-0344)
022500*      SE CALCULAN EN SEGUNDOS DEL DIA PARA RESTARLOS
022600 77  WS-HORA-INICIO            PIC 9(09)  COMP  VALUE ZERO.
022700 77  WS-HORA-FIN               PIC 9(09)  COMP  VALUE ZERO.
022800 77  WS-SEGUNDOS               PIC S9(07) COMP  VALUE ZERO.
022900*----  GRUPO QUE RECIBE EL ACCEPT FROM TIME; SE DESCOMPONE EN
023000*      HORAS/MINUTOS/SEGUNDOS/CENTESIMAS PARA PODER SUMARLO  -----
023100 77  WS-HORA-ACTUAL.
023200*      DESCOMPUESTO PORQUE ACCEPT FROM TIME TRAE LOS CUATRO
023300*      CAMPOS JUNTOS EN UN SOLO PIC 9(08)
023400     03  WS-HORA-HH            PIC 99.
023500     03  WS-HORA-MM            PIC 99.
023600     03  WS-HORA-SS            PIC 99.
023700     03  WS-HORA-CC            PIC 99.
023800
023900*----  AREA DE TRABAJO PARA VALIDAR UN TOKEN NUMERICO ------------
024000*      (COMPARTIDA POR 2350-VALIDA-TOKEN PARA TODOS LOS CAMPOS
024100*      NUMERICOS DE LA CABECERA Y DEL NIVEL - VER REQ-9810)
024200 77  WS-TOKEN-ENTRADA          PIC X(10)    VALUE SPACES.
024300*----  SUBCADENA DE PUROS DIGITOS YA SIN BLANCOS NI SIGNO, LISTA
024400*      PARA LA PRUEBA IS NUMERIC Y EL MOVE FINAL A WS-TOKEN-VALOR
024600 77  WS-TOKEN-DIGITOS          PIC X(10)    VALUE SPACES.
024700 77  WS-TOKEN-LARGO            PIC 9(02)  COMP  VALUE ZERO.
024800 77  WS-TOKEN-IDX              PIC 9(02)  COMP  VALUE ZERO.
024900 77  WS-TOKEN-BLANCOS          PIC 9(02)  COMP  VALUE ZERO.
025000 77  WS-TOKEN-DIGITOS-LARGO    PIC 9(02)  COMP  VALUE ZERO.
025100 77  WS-TOKEN-SIGNO            PIC X(01)    VALUE SPACE.
025200*      VALOR YA NUMERICO Y CON SIGNO, LISTO PARA EL MOVE AL CAMPO
025300*      DE DESTINO
025400 77  WS-TOKEN-VALOR            PIC S9(09) COMP  VALUE ZERO.
025500*----  'S'/'N' EN VEZ DE 88 SOBRE WS-TOKEN-ENTRADA PORQUE EL
025600*      RESULTADO DE LA VALIDACION NO DEPENDE SOLO DEL CONTENIDO
025700*      DEL TOKEN SINO TAMBIEN DEL ANCHO ESPERADO (WS-TOKEN-LARGO)
025900 77  WS-TOKEN-VALIDO           PIC X(01)    VALUE 'N'.
026000*      WS-TOKEN-ES-VALIDO - EL TOKEN PASO TODAS LAS PRUEBAS
026100     88  WS-TOKEN-ES-VALIDO                 VALUE 'S'.
026200*      WS-TOKEN-NO-VALIDO - EL TOKEN FALLO ALGUNA PRUEBA
026300     88  WS-TOKEN-NO-VALIDO                 VALUE 'N'.
026400
026500*----  SWITCHES DE VALIDEZ DE CABECERA Y NIVEL -------------------
026600*      CAB-ESTADO VIVE EN LA COPY CPIGRHDR PORQUE VIAJA CON LA
026700*      CABECERA; ESTE SWITCH ES SOLO PARA EL NIVEL EN CURSO  -----
026800 77  WS-NIVEL-VALIDO           PIC X(01)    VALUE 'N'.
026900*      WS-NIVEL-ES-VALIDO - EL NIVEL PASO TODAS LAS PRUEBAS
027000     88  WS-NIVEL-ES-VALIDO                 VALUE 'S'.
027100*      WS-NIVEL-NO-VALIDO - EL NIVEL FALLO ALGUNA PRUEBA
027200     88  WS-NIVEL-NO-VALIDO                 VALUE 'N'.
027300
027400*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
027500
027600*      ----  LAYOUT DE LA CABECERA DE SONDEO (CRUDA Y VALIDADA)
027700*      --------
027800*    COPY CPIGRHDR.
027900     COPY CPIGRHDR.
028000
028100*----  LAYOUT DEL NIVEL DE SONDEO Y TABLA DE NIVELES PENDIENTES --
028200*    COPY CPIGRDAT.
028300     COPY CPIGRDAT.
028400
028500*      ----  LAYOUT DE LA FILA DE SALIDA APLANADA
028600*      ----------------------
028700*    COPY CPIGROUT.
028800     COPY CPIGROUT.
028900
029000*      ----  LAYOUT DE LA LISTA DE ARCHIVOS Y DEL CONTROL DE
029100*      TOTALES  ---
029200*    COPY CPIGRCTL.
029300     COPY CPIGRCTL.
029400
029500*///////////////////////////////////////////////////////////////
029600
029700 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
029800
029900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030000 PROCEDURE DIVISION.
030100
030200*----  PARRAFO PRINCIPAL: ABRE, RECORRE DDFLIST ARCHIVO POR
030300*      ARCHIVO Y CIERRA.  NO HACE NADA MAS - TODA LA LOGICA DE
030400*      NEGOCIO VIVE EN LOS PARRAFOS 1000/2000/9999  -------------
030500*    NOTA: ESTE PARRAFO NUNCA CRECE - TODA LA LOGICA NUEVA QUE
030600*    SE AGREGUE AL PROGRAMA DEBE IR EN 1000/2000/9999, NUNCA
030700*    AQUI, PARA QUE EL FLUJO PRINCIPAL SIGA SIENDO LEGIBLE DE
030800*    UN VISTAZO.
030900 MAIN-PROGRAM-I.
031000
031100*      ABRE LOS CUATRO ARCHIVOS Y DEJA LISTA LA PRIMERA LINEA DE
031200*      DDFLIST
031300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
031400*      UNA VUELTA POR CADA ARCHIVO DE LA LISTA
031500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
031600                            UNTIL WS-FIN-LISTA
031700*      CIERRA ARCHIVOS Y DEJA GRABADO EL TOTAL HISTORICO
031800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
031900
032000 MAIN-PROGRAM-F. GOBACK.
032100
032200
032300*----  CUERPO INICIO APERTURA ARCHIVOS DE CONTROL ----------------
032400*    NOTA (REQ-0123): ANTES DE ESTE CAMBIO HABIA UN SOLO DD
032500*    FIJO PARA EL ARCHIVO DE SONDEOS Y LA CORRIDA PROCESABA UN
032600*    SOLO ARCHIVO POR VEZ; AHORA DDFLIST PERMITE ENCADENAR
032700*    TANTOS ARCHIVOS COMO SE QUIERA EN UNA SOLA CORRIDA.
032800 1000-INICIO-I.
032900
033000*----  POR DEFECTO SE ASUME QUE HAY AL MENOS UN ARCHIVO EN LA
033100*      LISTA; SI FALLA EL OPEN O LA LISTA ESTA VACIA SE CORRIGE
033200*      MAS ABAJO
033300*      --------------------------------------------------
033400*      SE CORRIGE MAS ABAJO SI EL OPEN FALLA O LA LISTA ESTA VACIA
033500     SET WS-NO-FIN-LISTA TO TRUE
033600
033700*----  SIN DDFLIST NO HAY NADA QUE PROCESAR - LA CORRIDA TERMINA
033800*      DE INMEDIATO CON RETURN-CODE DE ERROR
033900*      ---------------------
034000     OPEN INPUT ARCHLIST
034100     IF FS-LISTA IS NOT EQUAL '00'
034200        DISPLAY '* ERROR EN OPEN DDFLIST = ' FS-LISTA
034300        MOVE 9999 TO RETURN-CODE
034400        SET WS-FIN-LISTA TO TRUE
034500     END-IF
034600
034700*----  DDCTLTOT PUEDE NO EXISTIR AUN EN LA PRIMERISIMA CORRIDA -
034800*      DEL SISTEMA; SI NO ABRE O NO TRAE REGISTRO, EL TOTAL
034900*      HISTORICO ARRANCA EN CERO (REQ-9310)
035000*      ----------------------
035100*      ARRANCA EN CERO POR SI DDCTLTOT NO EXISTE AUN
035200     MOVE ZERO TO WS-CANT-TOTAL-HISTORICO
035300     OPEN INPUT CTLTOT
035400     IF FS-CTLTOT EQUAL '00'
035500        READ CTLTOT INTO REG-CONTROL-TOTALES
035600        IF FS-CTLTOT EQUAL '00'
035700           MOVE CTL-FILAS-TOTALES TO WS-CANT-TOTAL-HISTORICO
035800        END-IF
035900        CLOSE CTLTOT
036000     END-IF
036100
036200*----  DDSALID SE ABRE EN EXTEND (SE AGREGA AL FINAL) PORQUE EL
036300*      TOTAL HISTORICO QUE SE LLEVA EN DDCTLTOT SUPONE QUE LAS
036400*      FILAS DE CORRIDAS ANTERIORES SIGUEN EN EL ARCHIVO.  SI EL
036500*      ARCHIVO AUN NO EXISTE, EXTEND FALLA Y SE ABRE COMO OUTPUT -
036600     OPEN EXTEND SALIDA
036700     IF FS-SALIDA IS NOT EQUAL '00'
036800        OPEN OUTPUT SALIDA
036900     END-IF
037000     IF FS-SALIDA IS NOT EQUAL '00'
037100        DISPLAY '* ERROR EN OPEN DDSALID = ' FS-SALIDA
037200        MOVE 9999 TO RETURN-CODE
037300        SET WS-FIN-LISTA TO TRUE
037400     END-IF
037500
037600*----  ACUMULADORES DE LA CORRIDA COMPLETA, NO DE UN SOLO
037700*      ARCHIVO - SE REINICIAN UNA SOLA VEZ AQUI
037800*      ------------------
037900*      ACUMULADORES DE TODA LA CORRIDA, NO SOLO DE UN ARCHIVO
038000     MOVE ZERO TO WS-GRAN-TOTAL
038100     MOVE ZERO TO WS-CANT-FILAS-CORRIDA
038200
038300*----  SE ADELANTA LA PRIMERA LECTURA DE DDFLIST PARA QUE EL
038400*      CICLO PRINCIPAL DE 2000-PROCESO YA ENCUENTRE UN NOMBRE
038500*      DE ARCHIVO LISTO EN REG-LISTA-ARCHIVO
038600*      ----------------------
038700     IF NOT WS-FIN-LISTA
038800*      ADELANTA LA LECTURA PARA EL CICLO PRINCIPAL
038900        PERFORM 2010-LEER-LISTA-I THRU 2010-LEER-LISTA-F
039000     END-IF.
039100
039200 1000-INICIO-F. EXIT.
039300
039400
039500*-----------------------------------------------------------------
039600*    UNA VUELTA DEL CICLO PRINCIPAL: PROCESA EL ARCHIVO YA LEIDO
039700*    Y LUEGO AVANZA A LA SIGUIENTE LINEA DE DDFLIST
039800*-----------------------------------------------------------------
039900*    NOTA: ESTE PARRAFO NO TOCA NINGUN CONTADOR DE DETALLE - SOLO
040000*    ACUMULA EL GRAN TOTAL Y AVANZA LA LISTA; EL DETALLE VIVE
040100*    ENTERO DENTRO DE 2100-PROCESA-ARCHIVO.
040200 2000-PROCESO-I.
040300
040400     PERFORM 2100-PROCESA-ARCHIVO-I THRU 2100-PROCESA-ARCHIVO-F
040500*----  CORRECT-LINE-COUNT YA QUEDO CALCULADO POR 2500-RECONCILIA
040600*      DENTRO DE 2100-PROCESA-ARCHIVO; AQUI SOLO SE ACUMULA  -----
040700*      CORRECT-LINE-COUNT YA QUEDO CALCULADO POR 2500-RECONCILIA
040800     ADD CORRECT-LINE-COUNT TO WS-GRAN-TOTAL
040900     PERFORM 2010-LEER-LISTA-I THRU 2010-LEER-LISTA-F.
041000
041100 2000-PROCESO-F. EXIT.
041200
041300
041400*-----------------------------------------------------------------
041500*    LEE LA SIGUIENTE LINEA DE DDFLIST (UN NOMBRE DE ARCHIVO)
041600*-----------------------------------------------------------------
041700*    NOTA: LA LISTA NO SE VALIDA CONTRA UN CATALOGO DE ARCHIVOS
041800*    EXISTENTES - SI EL NOMBRE ESTA MAL ESCRITO, EL ERROR SALE
041900*    RECIEN AL INTENTAR ABRIRLO EN 2110-ABRE-ARCHIVO.
042000 2010-LEER-LISTA-I.
042100
042200     READ ARCHLIST INTO REG-LISTA-ARCHIVO
042300
042400*----  '00' SIGUE HABIENDO ARCHIVOS, '10' SE ACABO LA LISTA Y
042500*      CUALQUIER OTRO STATUS ES UN ERROR DE E/S QUE DETIENE LA
042600*      CORRIDA CON RETURN-CODE DE ERROR
042700*      ---------------------------
042800     EVALUATE FS-LISTA
042900        WHEN '00'
043000           CONTINUE
043100        WHEN '10'
043200           SET WS-FIN-LISTA TO TRUE
043300        WHEN OTHER
043400           DISPLAY '* ERROR EN LECTURA DDFLIST = ' FS-LISTA
043500           MOVE 9999 TO RETURN-CODE
043600           SET WS-FIN-LISTA TO TRUE
043700     END-EVALUATE.
043800
043900 2010-LEER-LISTA-F. EXIT.
044000
044100
044200*-----------------------------------------------------------------
044300*    PROCESA UN ARCHIVO COMPLETO DE SONDEOS DE LA LISTA DDFLIST
044400*-----------------------------------------------------------------
044500*    NOTA (REQ-0344): LOS SEGUNDOS TRANSCURRIDOS SON SOLO PARA
044600*    EL SYSOUT DE LA CORRIDA - NO SE GRABAN EN NINGUN ARCHIVO Y
044700*    NO AFECTAN NINGUN CONTADOR DE NEGOCIO.
044800 2100-PROCESA-ARCHIVO-I.
044900
045000*----  EL NOMBRE QUE TRAJO DDFLIST SE COPIA A WS-NOM-ARCHIVO, QUE
045100*      ES EL OPERANDO DEL SELECT ENTRADA (ASSIGN DINAMICO)  ------
045200*      ES EL OPERANDO DEL SELECT ENTRADA (ASSIGN DINAMICO)
045300     MOVE LISTA-NOM-ARCHIVO TO WS-NOM-ARCHIVO
045400*----  CONTADORES Y TABLA DE NIVELES SE REINICIAN POR ARCHIVO  ---
045500*      CONTADORES POR ARCHIVO, SE REINICIAN AQUI
045600     MOVE ZERO  TO TOTAL-LINE-COUNT
045700     MOVE ZERO  TO HEADER-LINE-COUNT
045800     MOVE ZERO  TO FAILED-LINE-COUNT
045900     MOVE ZERO  TO SAVED-LINE-COUNT
046000     MOVE ZERO  TO CORRECT-LINE-COUNT
046100*      TABLA DE NIVELES TAMBIEN SE REINICIA POR ARCHIVO
046200     MOVE ZERO  TO WS-CANT-NIVELES-TABLA
046300     MOVE 'N'   TO WS-PRIMERA-LINEA-LEIDA-SW
046400     INITIALIZE WS-CABECERA
046500
046600*----  MARCA DE TIEMPO DE INICIO PARA EL DISPLAY DE SEGUNDOS
046700*      TRANSCURRIDOS (REQ-0344) - SE ARMA EN SEGUNDOS DEL DIA
046800*      ----
046900*      MARCA DE TIEMPO DE INICIO PARA EL DISPLAY DE SEGUNDOS
047000     ACCEPT WS-HORA-ACTUAL FROM TIME
047100     COMPUTE WS-HORA-INICIO = (WS-HORA-HH * 3600)
047200                            + (WS-HORA-MM *   60)
047300                            +  WS-HORA-SS
047400
047500*      ABRE EL ARCHIVO QUE ACABA DE TRAER DDFLIST
047600     PERFORM 2110-ABRE-ARCHIVO-I THRU 2110-ABRE-ARCHIVO-F
047700
047800*----  SI EL OPEN FALLO NO HAY NADA QUE LEER; EL ARCHIVO QUEDA
047900*      CON TODOS LOS CONTADORES EN CERO Y SIGUE LA LISTA
048000*      ---------
048100     IF FS-ENTRADA EQUAL '00'
048200        PERFORM 2150-LEER-LINEA-I THRU 2150-LEER-LINEA-F
048300        PERFORM 2120-CICLO-LECTURA-I THRU 2120-CICLO-LECTURA-F
048400                UNTIL WS-FIN-LECTURA
048500*      ----  AL LLEGAR AL EOF PUEDE QUEDAR UN SONDEO SIN VOLCAR
048600*      --------
048700        PERFORM 2700-VUELCA-TABLA-I THRU 2700-VUELCA-TABLA-F
048800        CLOSE ENTRADA
048900     END-IF
049000
049100*      ----  MARCA DE TIEMPO DE FIN Y SEGUNDOS TRANSCURRIDOS
049200*      -----------
049300     ACCEPT WS-HORA-ACTUAL FROM TIME
049400     COMPUTE WS-HORA-FIN = (WS-HORA-HH * 3600)
049500                         + (WS-HORA-MM *   60)
049600                         +  WS-HORA-SS
049700     COMPUTE WS-SEGUNDOS = WS-HORA-FIN - WS-HORA-INICIO
049800
049900*      COMPARA LO LEIDO CONTRA LO GRABADO
050000     PERFORM 2500-RECONCILIA-I THRU 2500-RECONCILIA-F
050100
050200*----  BANNER DE TOTALES DEL ARCHIVO (ESTANDARIZADO POR REQ-0688
050300*      PARA VERSE IGUAL QUE LOS DEMAS PROGRAMAS DEL AREA)
050400*      --------
050500     DISPLAY '---------------------------------------------'
050600     DISPLAY 'ARCHIVO    : ' WS-NOM-ARCHIVO
050700     DISPLAY 'SEGUNDOS   : ' WS-SEGUNDOS
050800     DISPLAY 'TOT LINEAS : ' TOTAL-LINE-COUNT
050900     DISPLAY 'CABECERAS  : ' HEADER-LINE-COUNT
051000     DISPLAY 'FALLIDAS   : ' FAILED-LINE-COUNT
051100     DISPLAY 'GRABADAS   : ' SAVED-LINE-COUNT
051200     DISPLAY '---------------------------------------------'.
051300
051400 2100-PROCESA-ARCHIVO-F. EXIT.
051500
051600
051700*-----------------------------------------------------------------
051800*    ABRE EL ARCHIVO DE SONDEOS EN CURSO (WS-NOM-ARCHIVO)
051900*-----------------------------------------------------------------
052000*    NOTA: UN ARCHIVO QUE NO ABRE NO DETIENE LA CORRIDA - SOLO
052100*    SE INFORMA EL ERROR Y SE SIGUE CON EL SIGUIENTE DE LA
052200*    LISTA, PORQUE WS-NO-FIN-LECTURA NO SE PONE EN 'N' SI EL
052300*    OPEN FALLA Y EL IF DE 2100 SALTA EL CICLO DE LECTURA.
052400 2110-ABRE-ARCHIVO-I.
052500
052600*      LINE SEQUENTIAL, UN REGISTRO POR LINEA DE TEXTO
052700     OPEN INPUT ENTRADA
052800     IF FS-ENTRADA IS NOT EQUAL '00'
052900        DISPLAY '* ERROR EN OPEN ' WS-NOM-ARCHIVO
053000                ' FILE STATUS = ' FS-ENTRADA
053100     END-IF
053200*----  SE PREPARA EL SWITCH DE FIN ANTES DE LA PRIMERA LECTURA --
053300*      SE PREPARA EL SWITCH ANTES DE LA PRIMERA LECTURA
053400     SET WS-NO-FIN-LECTURA TO TRUE.
053500
053600 2110-ABRE-ARCHIVO-F. EXIT.
053700
053800
053900*-----------------------------------------------------------------
054000*    UNA VUELTA DEL CICLO DE LECTURA: PROCESA LA LINEA EN MEMORIA
054100*    Y LUEGO LEE LA SIGUIENTE
054200*-----------------------------------------------------------------
054300 2120-CICLO-LECTURA-I.
054400
054500*      DESPACHA LA LINEA SEGUN SEA CABECERA O NIVEL
054600     PERFORM 2160-TRATA-LINEA-I THRU 2160-TRATA-LINEA-F
054700     PERFORM 2150-LEER-LINEA-I  THRU 2150-LEER-LINEA-F.
054800
054900 2120-CICLO-LECTURA-F. EXIT.
055000
055100
055200*-----------------------------------------------------------------
055300*    LEE UNA LINEA DEL ARCHIVO DE SONDEOS EN CURSO
055400*-----------------------------------------------------------------
055500*    NOTA: AL IGUAL QUE EN 2010-LEER-LISTA, UN ERROR DE E/S AQUI
055600*    NO ABORTA TODA LA CORRIDA - SOLO CIERRA EL ARCHIVO EN CURSO
055700*    Y SE SIGUE CON EL SIGUIENTE DE LA LISTA.
055800 2150-LEER-LINEA-I.
055900
056000     READ ENTRADA
056100
056200*----  '00' HAY LINEA, '10' SE ACABO EL ARCHIVO Y CUALQUIER OTRO
056300*      STATUS ES UN ERROR DE E/S QUE CIERRA EL ARCHIVO EN CURSO
056400*      Y SIGUE CON EL SIGUIENTE DE LA LISTA
056500*      -----------------------
056600     EVALUATE FS-ENTRADA
056700        WHEN '00'
056800           CONTINUE
056900        WHEN '10'
057000           SET WS-FIN-LECTURA TO TRUE
057100        WHEN OTHER
057200           DISPLAY '* ERROR EN LECTURA DE ' WS-NOM-ARCHIVO
057300                   ' FILE STATUS = ' FS-ENTRADA
057400           SET WS-FIN-LECTURA TO TRUE
057500     END-EVALUATE.
057600
057700 2150-LEER-LINEA-F. EXIT.
057800
057900
058000*-----------------------------------------------------------------
058100*    DESPACHA LA LINEA LEIDA SEGUN SEA DE CABECERA O DE NIVEL
058200*-----------------------------------------------------------------
058300*    NOTA: LA MARCA '#' SE REVISA SOLO EN LA PRIMERA COLUMNA -
058400*    NO SE ACEPTAN VARIANTES CON BLANCOS ADELANTE, TAL COMO
058500*    DEFINE EL FORMATO IGRA.
058600 2160-TRATA-LINEA-I.
058700
058800*----  TRAZA DE DEPURACION (REQ-9702) - SOLO SE VE CUANDO SE
058900*      RECOMPILA EL PROGRAMA CON WS-MODO-VERBOSE-SW EN 'S'
059000*      --------
059100     IF WS-MODO-VERBOSE
059200        DISPLAY '  LINEA ' TOTAL-LINE-COUNT ': ' REG-ENTRADA(1:20)
059300     END-IF
059400
059500*----  LA MARCA '#' EN LA COLUMNA 1 ES LO UNICO QUE DISTINGUE UNA
059600*      CABECERA DE UN NIVEL EN EL ARCHIVO DE TEXTO
059700*      ----------------
059800     IF REG-ENTRADA(1:1) EQUAL '#'
059900        PERFORM 2200-TRATA-CABECERA-I THRU 2200-TRATA-CABECERA-F
060000     ELSE
060100        PERFORM 2250-TRATA-NIVEL-I    THRU 2250-TRATA-NIVEL-F
060200     END-IF
060300
060400*      SE SUMA DESPUES DE CLASIFICAR LA LINEA, NO ANTES
060500     ADD 1 TO TOTAL-LINE-COUNT.
060600
060700 2160-TRATA-LINEA-F. EXIT.
060800
060900
061000*-----------------------------------------------------------------
061100*    LLEGO UNA LINEA DE CABECERA ('#' EN COLUMNA 1) - SI YA HABIA
061200*    UN SONDEO ABIERTO, SE VUELCA SU TABLA DE NIVELES ANTES DE
061300*    EMPEZAR EL NUEVO SONDEO.  ESTE ES EL PUNTO DE "FLUSH" QUE EN
061400*    EL SISTEMA DE ORIGEN DEPENDIA DE UN CONTADOR DE UN MILLON
061500*    DE LINEAS; AQUI SE VUELCA CON CADA CABECERA NUEVA PORQUE
061600*    COBOL NO TIENE EL PROBLEMA DE MEMORIA DEL ORIGINAL.
061700*-----------------------------------------------------------------
061800*    NOTA: EL VOLCADO "POR CABECERA" (EN VEZ DE POR CANTIDAD
061900*    FIJA DE LINEAS) ES LO QUE PERMITE QUE CADA SONDEO QUEDE
062000*    COMPLETO EN DDSALID AUNQUE TRAIGA MAS O MENOS NIVELES QUE
062100*    EL PROMEDIO.
062200 2200-TRATA-CABECERA-I.
062300
062400*----  SOLO SE VUELCA SI YA HUBO UNA CABECERA ANTES; LA PRIMERA
062500*      CABECERA DEL ARCHIVO NO TIENE NADA QUE VOLCAR TODAVIA  ----
062600     IF WS-YA-HUBO-CABECERA
062700        PERFORM 2700-VUELCA-TABLA-I THRU 2700-VUELCA-TABLA-F
062800     END-IF
062900
063000*----  SE MUEVE LA LINEA COMPLETA A LA VISTA CRUDA DE LA COPY
063100*      CPIGRHDR DE UNA SOLA VEZ, LUEGO SE PARSEA CAMPO POR CAMPO -
063200*      MOVE DE TODA LA LINEA DE UNA SOLA VEZ
063300     MOVE REG-ENTRADA TO CAB-CRUDA-TEXTO
063400*      PARSEA Y VALIDA LOS 11 CAMPOS DE LA CABECERA
063500     PERFORM 2300-PARSEA-CABECERA-I THRU 2300-PARSEA-CABECERA-F
063600
063700*----  UNA CABECERA INVALIDA NO DETIENE LA CORRIDA; SOLO SE
063800*      DESCARTA (INITIALIZE) PARA QUE NO ARRASTRE DATOS VIEJOS A
063900*      LOS NIVELES QUE VENGAN A CONTINUACION
064000*      ---------------------
064100     IF CAB-ES-VALIDA
064200*      SOLO SE CUENTA SI LA CABECERA RESULTO VALIDA
064300        ADD 1 TO HEADER-LINE-COUNT
064400     ELSE
064500        ADD 1 TO FAILED-LINE-COUNT
064600        INITIALIZE WS-CABECERA
064700     END-IF
064800
064900     SET WS-YA-HUBO-CABECERA TO TRUE.
065000
065100 2200-TRATA-CABECERA-F. EXIT.
065200
065300
065400*-----------------------------------------------------------------
065500*    LLEGO UNA LINEA DE NIVEL (MEDICION) - SE PARSEA Y, SI ES
065600*    VALIDA, SE AGREGA A LA TABLA DE NIVELES PENDIENTES
065700*-----------------------------------------------------------------
065800*    NOTA: A DIFERENCIA DE LA CABECERA, UN NIVEL INVALIDO NO
065900*    INICIALIZA NADA - SIMPLEMENTE NO SE AGREGA A LA TABLA Y
066000*    LOS DEMAS NIVELES DEL MISMO SONDEO SIGUEN SU CURSO NORMAL.
066100 2250-TRATA-NIVEL-I.
066200
066300*----  MISMA TECNICA QUE EN LA CABECERA: SE MUEVE LA LINEA
066400*      COMPLETA A LA VISTA CRUDA DE LA COPY CPIGRDAT
066500*      -------------
066600*      MOVE DE TODA LA LINEA DE UNA SOLA VEZ
066700     MOVE REG-ENTRADA TO NIV-CRUDA-TEXTO
066800*      PARSEA Y VALIDA LOS 13 CAMPOS DEL NIVEL
066900     PERFORM 2400-PARSEA-NIVEL-I THRU 2400-PARSEA-NIVEL-F
067000
067100*----  UN NIVEL INVALIDO SOLO SE CUENTA COMO FALLIDO - NO AFECTA
067200*      A LA CABECERA NI A LOS DEMAS NIVELES DEL MISMO SONDEO  ----
067300     IF WS-NIVEL-ES-VALIDO
067400*      SOLO SE AGREGA A LA TABLA SI EL NIVEL FUE VALIDO
067500        PERFORM 2280-AGREGA-TABLA-I THRU 2280-AGREGA-TABLA-F
067600     ELSE
067700        ADD 1 TO FAILED-LINE-COUNT
067800     END-IF.
067900
068000 2250-TRATA-NIVEL-F. EXIT.
068100
068200
068300*-----------------------------------------------------------------
068400*    AGREGA UN NIVEL YA VALIDADO A LA TABLA EN MEMORIA DEL SONDEO
068500*    EN CURSO.  REQ-9455: SI LA TABLA YA LLEGO A 1000 NIVELES, EL
068600*    NIVEL SE DESCARTA Y SE CUENTA COMO LINEA FALLIDA.
068700*-----------------------------------------------------------------
068800*    NOTA (REQ-9455): EN EL SISTEMA ORIGEN ESTE LIMITE NO EXISTIA
068900*    COMO TAL - LA ESTRUCTURA EN MEMORIA CRECIA SIN TOPE Y SE
069000*    DESBORDABA CON SONDEOS MUY LARGOS.  AQUI SE FIJA EN 1000
069100*    PORQUE ES HOLGADAMENTE MAYOR QUE CUALQUIER SONDEO REAL DE
069200*    LA RED IGRA Y PERMITE DETECTAR UN ARCHIVO CORRUPTO SIN
069300*    TUMBAR LA CORRIDA.
069400 2280-AGREGA-TABLA-I.
069500
069600*----  NINGUN SONDEO DE LA RED IGRA TRAE MAS DE 1000 NIVELES, PERO
069700*      SE PROTEGE LA TABLA POR SI LLEGARA UN ARCHIVO CORRUPTO  ---
069800     IF WS-CANT-NIVELES-TABLA IS GREATER THAN OR EQUAL TO 1000
069900        ADD 1 TO FAILED-LINE-COUNT
070000        GO TO 2280-AGREGA-TABLA-F
070100     END-IF
070200
070300*      AHORA SI HAY ESPACIO, SE AVANZA EL CONTADOR
070400     ADD 1 TO WS-CANT-NIVELES-TABLA
070500*      EL INDICE DE LA TABLA APUNTA A LA FILA RECIEN RESERVADA
070600     SET WS-IDX-NIVEL TO WS-CANT-NIVELES-TABLA
070700
070800*----  SE COPIAN LOS 13 CAMPOS YA VALIDADOS DE WS-NIVEL A LA FILA
070900*      DE LA TABLA QUE LE CORRESPONDE AL INDICE ACTUAL
071000*      -----------
071100*      TIPO DE NIVEL, PRIMER DIGITO
071200     MOVE NIV-TIPO1     TO TNV-TIPO1     (WS-IDX-NIVEL)
071300*      TIPO DE NIVEL, SEGUNDO DIGITO
071400     MOVE NIV-TIPO2     TO TNV-TIPO2     (WS-IDX-NIVEL)
071500*      TIEMPO TRANSCURRIDO DESDE EL LANZAMIENTO
071600     MOVE NIV-TIEMPO    TO TNV-TIEMPO    (WS-IDX-NIVEL)
071700*      PRESION ATMOSFERICA DEL NIVEL
071800     MOVE NIV-PRESION   TO TNV-PRESION   (WS-IDX-NIVEL)
071900*      INDICADOR DE CALIDAD DE LA PRESION
072000     MOVE NIV-INDPRES   TO TNV-INDPRES   (WS-IDX-NIVEL)
072100*      ALTURA GEOPOTENCIAL DEL NIVEL
072200     MOVE NIV-ALTURA    TO TNV-ALTURA    (WS-IDX-NIVEL)
072300*      INDICADOR DE CALIDAD DE LA ALTURA
072400     MOVE NIV-INDALT    TO TNV-INDALT    (WS-IDX-NIVEL)
072500*      TEMPERATURA DEL NIVEL
072600     MOVE NIV-TEMP      TO TNV-TEMP      (WS-IDX-NIVEL)
072700*      INDICADOR DE CALIDAD DE LA TEMPERATURA
072800     MOVE NIV-INDTEMP   TO TNV-INDTEMP   (WS-IDX-NIVEL)
072900*      HUMEDAD RELATIVA DEL NIVEL
073000     MOVE NIV-HUMEDAD   TO TNV-HUMEDAD   (WS-IDX-NIVEL)
073100*      DEPRESION DEL PUNTO DE ROCIO
073200     MOVE NIV-DEPROCIO  TO TNV-DEPROCIO  (WS-IDX-NIVEL)
073300*      DIRECCION DEL VIENTO
073400     MOVE NIV-DIRVIENTO TO TNV-DIRVIENTO (WS-IDX-NIVEL)
073500*      VELOCIDAD DEL VIENTO
073600     MOVE NIV-VELVIENTO TO TNV-VELVIENTO (WS-IDX-NIVEL).
073700
073800 2280-AGREGA-TABLA-F. EXIT.
073900
074000
074100*-----------------------------------------------------------------
074200*    PARSEA LOS 11 CAMPOS DE LA CABECERA CRUDA.  SI CUALQUIER
074300*    CAMPO NUMERICO FALLA SE MARCA LA CABECERA COMO NO VALIDA Y
074400*    SE ABANDONA EL PARSEO DE LOS CAMPOS RESTANTES.
074500*-----------------------------------------------------------------
074600*    NOTA: LOS GO TO DE ESTE PARRAFO SALTAN DIRECTO A LA SALIDA
074700*    (2300-PARSEA-CABECERA-F) EN CUANTO FALLA EL PRIMER CAMPO -
074800*    NO TIENE SENTIDO SEGUIR VALIDANDO LOS DEMAS SI LA CABECERA
074900*    YA QUEDO MARCADA COMO INVALIDA.
075000 2300-PARSEA-CABECERA-I.
075100
075200*      SE ASUME VALIDA HASTA QUE UN CAMPO FALLE LA VALIDACION
075300     SET CAB-ES-VALIDA TO TRUE
075400
075500*----  EL CODIGO DE ESTACION Y LAS DOS FUENTES SON ALFANUMERICOS,
075600*      SE COPIAN DIRECTO SIN PASAR POR 2350-VALIDA-TOKEN
075700*      ---------
075800*      DIRECTO, SIN PASAR POR 2350-VALIDA-TOKEN
075900     MOVE CAB-CRU-ID        TO CAB-ID
076000     MOVE CAB-CRU-FTEPRES   TO CAB-FTEPRES
076100     MOVE CAB-CRU-FTENOPRES TO CAB-FTENOPRES
076200
076300*----  ANIO DE LA OBSERVACION (4 DIGITOS, PROYECTO AÑO 2000 -
076400*      REQ-0199)
076500*      -------------------------------------------------
076600     MOVE CAB-CRU-ANIO   TO WS-TOKEN-ENTRADA
076700     MOVE 4              TO WS-TOKEN-LARGO
076800     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
076900     IF WS-TOKEN-NO-VALIDO
077000        SET CAB-NO-VALIDA TO TRUE
077100        GO TO 2300-PARSEA-CABECERA-F
077200     END-IF
077300*      SOLO SE ACEPTA AQUI SI PASO LA VALIDACION DE ARRIBA
077400     MOVE WS-TOKEN-VALOR TO CAB-ANIO
077500
077600*      ----  MES DE LA OBSERVACION
077700*      -------------------------------------
077800*      VALORES ESPERADOS DE 01 A 12, NO SE VALIDA EL RANGO AQUI
077900     MOVE CAB-CRU-MES    TO WS-TOKEN-ENTRADA
078000     MOVE 2              TO WS-TOKEN-LARGO
078100     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
078200     IF WS-TOKEN-NO-VALIDO
078300        SET CAB-NO-VALIDA TO TRUE
078400        GO TO 2300-PARSEA-CABECERA-F
078500     END-IF
078600*      IDEM: SOLO LLEGA AQUI SI EL TOKEN FUE VALIDO
078700     MOVE WS-TOKEN-VALOR TO CAB-MES
078800
078900*      ----  DIA DE LA OBSERVACION
079000*      -------------------------------------
079100*      VALORES ESPERADOS DE 01 A 31, NO SE VALIDA EL RANGO AQUI
079200     MOVE CAB-CRU-DIA    TO WS-TOKEN-ENTRADA
079300     MOVE 2              TO WS-TOKEN-LARGO
079400     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
079500     IF WS-TOKEN-NO-VALIDO
079600        SET CAB-NO-VALIDA TO TRUE
079700        GO TO 2300-PARSEA-CABECERA-F
079800     END-IF
079900*      IDEM
080000     MOVE WS-TOKEN-VALOR TO CAB-DIA
080100
080200*      ----  HORA DE LA OBSERVACION (0-23)
080300*      -----------------------------
080400*      HORA SINOPTICA REDONDEADA, NO LA HORA REAL DE LANZAMIENTO
080500     MOVE CAB-CRU-HORA   TO WS-TOKEN-ENTRADA
080600     MOVE 2              TO WS-TOKEN-LARGO
080700     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
080800     IF WS-TOKEN-NO-VALIDO
080900        SET CAB-NO-VALIDA TO TRUE
081000        GO TO 2300-PARSEA-CABECERA-F
081100     END-IF
081200*      IDEM
081300     MOVE WS-TOKEN-VALOR TO CAB-HORA
081400
081500*      ----  HORA EXACTA DE LANZAMIENTO DE LA SONDA (HHMM)
081600*      -------------
081700*      PUEDE DIFERIR DE LA HORA SINOPTICA POR EL TIEMPO QUE TOMA
081800     MOVE CAB-CRU-HORALANZ TO WS-TOKEN-ENTRADA
081900     MOVE 4                TO WS-TOKEN-LARGO
082000     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
082100     IF WS-TOKEN-NO-VALIDO
082200        SET CAB-NO-VALIDA TO TRUE
082300        GO TO 2300-PARSEA-CABECERA-F
082400     END-IF
082500*      IDEM
082600     MOVE WS-TOKEN-VALOR TO CAB-HORALANZ
082700
082800*----  CANTIDAD DE NIVELES DECLARADA POR LA PROPIA CABECERA  -----
082900*      NO SE USA PARA DIMENSIONAR LA TABLA; SOLO VIAJA A LA SALIDA
083000*      COMO DATO INFORMATIVO DEL SONDEO
083100     MOVE CAB-CRU-NUMNIV TO WS-TOKEN-ENTRADA
083200     MOVE 4               TO WS-TOKEN-LARGO
083300     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
083400     IF WS-TOKEN-NO-VALIDO
083500        SET CAB-NO-VALIDA TO TRUE
083600        GO TO 2300-PARSEA-CABECERA-F
083700     END-IF
083800*      IDEM
083900     MOVE WS-TOKEN-VALOR TO CAB-NUMNIV
084000
084100*      ----  LATITUD (GRADOS X 10000, CON SIGNO)
084200*      -----------------------
084300*      NEGATIVA AL SUR DEL ECUADOR
084400     MOVE CAB-CRU-LATITUD TO WS-TOKEN-ENTRADA
084500     MOVE 7                TO WS-TOKEN-LARGO
084600     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
084700     IF WS-TOKEN-NO-VALIDO
084800        SET CAB-NO-VALIDA TO TRUE
084900        GO TO 2300-PARSEA-CABECERA-F
085000     END-IF
085100*      IDEM
085200     MOVE WS-TOKEN-VALOR TO CAB-LATITUD
085300
085400*----  LONGITUD (GRADOS X 10000, CON SIGNO - REQ-9810: ESTE CAMPO
085500*      SIEMPRE TRAE SIGNO EXPLICITO, POR ESO ES 1 BYTE MAS ANCHO
085600*      NEGATIVA AL OESTE DEL MERIDIANO DE GREENWICH
085700*      QUE LA LATITUD)
085800*      --------------------------------------------
085900     MOVE CAB-CRU-LONGITUD TO WS-TOKEN-ENTRADA
086000     MOVE 8                 TO WS-TOKEN-LARGO
086100     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
086200     IF WS-TOKEN-NO-VALIDO
086300        SET CAB-NO-VALIDA TO TRUE
086400        GO TO 2300-PARSEA-CABECERA-F
086500     END-IF
086600*      IDEM - ESTE ES EL ULTIMO CAMPO DE LA CABECERA
086700     MOVE WS-TOKEN-VALOR TO CAB-LONGITUD.
086800
086900 2300-PARSEA-CABECERA-F. EXIT.
087000
087100
087200*-----------------------------------------------------------------
087300*    VALIDA UN TOKEN NUMERICO DE ANCHO FIJO (POSIBLEMENTE CON
087400*    BLANCOS A LA IZQUIERDA Y UN SIGNO '-' EXPLICITO) Y LO
087500*    CONVIERTE A WS-TOKEN-VALOR.  SIN FUNCIONES INTRINSECAS: SE
087600*    USA INSPECT TALLYING Y REFERENCIA A SUBCADENA (REQ-9810).
087700*    ENTRA CON WS-TOKEN-ENTRADA/WS-TOKEN-LARGO YA CARGADOS POR
087800*    EL PARRAFO QUE LO INVOCA (2300 O 2400); SALE CON EL SWITCH
087900*    WS-TOKEN-VALIDO Y, SI ES VALIDO, CON WS-TOKEN-VALOR.
088000*-----------------------------------------------------------------
088100*    NOTA (REQ-9810): ANTES DE ESTE CAMBIO SE ASUMIA QUE EL
088200*    SIGNO, SI EXISTIA, SIEMPRE OCUPABA LA PRIMERA POSICION DEL
088300*    CAMPO.  SE DESCUBRIO QUE ALGUNOS ARCHIVOS TRAEN BLANCOS
088400*    ANTES DEL SIGNO, POR ESO SE BUSCA EL SIGNO DESPUES DE
088500*    SALTAR LOS BLANCOS Y NO EN LA POSICION FIJA.
088600 2350-VALIDA-TOKEN-I.
088700
088800*      ----  SE ASUME INVALIDO HASTA PROBAR LO CONTRARIO
088900*      ---------------
089000     SET WS-TOKEN-NO-VALIDO TO TRUE
089100     MOVE ZERO  TO WS-TOKEN-VALOR
089200     MOVE SPACE TO WS-TOKEN-SIGNO
089300     MOVE ZERO  TO WS-TOKEN-BLANCOS
089400
089500*----  CUENTA LOS BLANCOS A LA IZQUIERDA DENTRO DEL ANCHO DEL
089600*      TOKEN (ASI SE ENCUENTRA DONDE EMPIEZA EL DATO REAL)  ------
089700     INSPECT WS-TOKEN-ENTRADA(1:WS-TOKEN-LARGO)
089800             TALLYING WS-TOKEN-BLANCOS FOR LEADING SPACE
089900
090000*----  SI TODO EL TOKEN ES BLANCO NO HAY NADA QUE CONVERTIR  -----
090100     IF WS-TOKEN-BLANCOS IS GREATER THAN OR EQUAL TO
090200                                        WS-TOKEN-LARGO
090300        GO TO 2350-VALIDA-TOKEN-F
090400     END-IF
090500
090600     COMPUTE WS-TOKEN-IDX = WS-TOKEN-BLANCOS + 1
090700
090800*----  EL PRIMER CARACTER NO BLANCO, SI ES '-', ES EL SIGNO; SE
090900*      GUARDA Y SE AVANZA EL INDICE AL PRIMER DIGITO
091000*      -------------
091100     IF WS-TOKEN-ENTRADA(WS-TOKEN-IDX:1) EQUAL '-'
091200        MOVE '-' TO WS-TOKEN-SIGNO
091300        COMPUTE WS-TOKEN-IDX = WS-TOKEN-IDX + 1
091400     END-IF
091500
091600*----  LARGO DE LA PARTE NUMERICA QUE QUEDA DESPUES DE QUITAR
091700*      BLANCOS Y SIGNO
091800*      ---------------------------------------------
091900     COMPUTE WS-TOKEN-DIGITOS-LARGO =
092000             WS-TOKEN-LARGO - WS-TOKEN-IDX + 1
092100
092200*----  SI NO QUEDA NINGUN DIGITO (POR EJEMPLO UN SOLO '-') EL
092300*      TOKEN NO ES VALIDO
092400*      ------------------------------------------
092500     IF WS-TOKEN-DIGITOS-LARGO IS LESS THAN 1
092600        GO TO 2350-VALIDA-TOKEN-F
092700     END-IF
092800
092900*----  SE AISLA LA PARTE NUMERICA EN WS-TOKEN-DIGITOS PARA
093000*      PROBARLA CON IS NUMERIC SIN ARRASTRAR BLANCOS NI SIGNO
093100*      ----
093200     MOVE SPACES TO WS-TOKEN-DIGITOS
093300     MOVE WS-TOKEN-ENTRADA(WS-TOKEN-IDX:WS-TOKEN-DIGITOS-LARGO)
093400          TO WS-TOKEN-DIGITOS(1:WS-TOKEN-DIGITOS-LARGO)
093500
093600*----  CUALQUIER CARACTER QUE NO SEA DIGITO EN ESTE PUNTO
093700*      INVALIDA EL TOKEN COMPLETO
093800*      --------------------------------
093900     IF WS-TOKEN-DIGITOS(1:WS-TOKEN-DIGITOS-LARGO) IS NOT NUMERIC
094000        GO TO 2350-VALIDA-TOKEN-F
094100     END-IF
094200
094300*      ----  YA VALIDADO COMO NUMERICO, SE MUEVE A WS-TOKEN-VALOR
094400*       ------
094500     MOVE WS-TOKEN-DIGITOS(1:WS-TOKEN-DIGITOS-LARGO)
094600          TO WS-TOKEN-VALOR
094700
094800*----  SI HABIA SIGNO NEGATIVO, SE APLICA AL VALOR YA CONVERTIDO -
094900     IF WS-TOKEN-SIGNO EQUAL '-'
095000        COMPUTE WS-TOKEN-VALOR = WS-TOKEN-VALOR * -1
095100     END-IF
095200
095300     SET WS-TOKEN-ES-VALIDO TO TRUE.
095400
095500 2350-VALIDA-TOKEN-F. EXIT.
095600
095700
095800*-----------------------------------------------------------------
095900*    PARSEA LOS 13 CAMPOS DEL REGISTRO DE NIVEL CRUDO.  PFLAG,
096000*    ZFLAG Y TFLAG SON UN SOLO CARACTER OPCIONAL Y NO SE VALIDAN
096100*    COMO NUMERICOS (PUEDEN VENIR EN BLANCO, 'A' O 'B').
096200*-----------------------------------------------------------------
096300*    NOTA: MISMA TECNICA DE 2300 - EL PRIMER CAMPO QUE FALLA
096400*    CORTA EL PARSEO DEL RESTO DEL NIVEL CON GO TO.
096500 2400-PARSEA-NIVEL-I.
096600
096700*      SE ASUME VALIDO HASTA QUE UN CAMPO FALLE LA VALIDACION
096800     SET WS-NIVEL-ES-VALIDO TO TRUE
096900*----  LOS TRES INDICADORES DE CALIDAD SON ALFANUMERICOS DE UN
097000*      SOLO CARACTER, SE COPIAN DIRECTO
097100*      ---------------------------
097200*      COPIA DIRECTA, ES UN SOLO CARACTER ALFANUMERICO
097300     MOVE NIV-CRU-INDPRES  TO NIV-INDPRES
097400*      COPIA DIRECTA
097500     MOVE NIV-CRU-INDALT   TO NIV-INDALT
097600*      COPIA DIRECTA
097700     MOVE NIV-CRU-INDTEMP  TO NIV-INDTEMP
097800
097900*      ----  PRIMER DIGITO DEL TIPO DE NIVEL
098000*      ---------------------------
098100*      VER LA TABLA DE CODIGOS DEL FORMATO IGRA PARA EL DETALLE
098200     MOVE NIV-CRU-TIPO1  TO WS-TOKEN-ENTRADA
098300     MOVE 1              TO WS-TOKEN-LARGO
098400     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
098500     IF WS-TOKEN-NO-VALIDO
098600        SET WS-NIVEL-NO-VALIDO TO TRUE
098700        GO TO 2400-PARSEA-NIVEL-F
098800     END-IF
098900*      SOLO SE LLEGA AQUI SI EL TOKEN FUE VALIDO
099000     MOVE WS-TOKEN-VALOR TO NIV-TIPO1
099100
099200*      ----  SEGUNDO DIGITO DEL TIPO DE NIVEL
099300*      --------------------------
099400     MOVE NIV-CRU-TIPO2  TO WS-TOKEN-ENTRADA
099500     MOVE 1              TO WS-TOKEN-LARGO
099600     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
099700     IF WS-TOKEN-NO-VALIDO
099800        SET WS-NIVEL-NO-VALIDO TO TRUE
099900        GO TO 2400-PARSEA-NIVEL-F
100000     END-IF
100100*      IDEM
100200     MOVE WS-TOKEN-VALOR TO NIV-TIPO2
100300
100400*      ----  TIEMPO TRANSCURRIDO DESDE EL LANZAMIENTO
100500*      ------------------
100600*      EN SEGUNDOS, TAL COMO LO REPORTA LA SONDA
100700     MOVE NIV-CRU-TIEMPO TO WS-TOKEN-ENTRADA
100800     MOVE 5              TO WS-TOKEN-LARGO
100900     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
101000     IF WS-TOKEN-NO-VALIDO
101100        SET WS-NIVEL-NO-VALIDO TO TRUE
101200        GO TO 2400-PARSEA-NIVEL-F
101300     END-IF
101400*      IDEM
101500     MOVE WS-TOKEN-VALOR TO NIV-TIEMPO
101600
101700*      ----  PRESION ATMOSFERICA DEL NIVEL
101800*      -----------------------------
101900*      EN DECIMAS DE HECTOPASCAL
102000     MOVE NIV-CRU-PRESION TO WS-TOKEN-ENTRADA
102100     MOVE 6                TO WS-TOKEN-LARGO
102200     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
102300     IF WS-TOKEN-NO-VALIDO
102400        SET WS-NIVEL-NO-VALIDO TO TRUE
102500        GO TO 2400-PARSEA-NIVEL-F
102600     END-IF
102700*      IDEM
102800     MOVE WS-TOKEN-VALOR TO NIV-PRESION
102900
103000*      ----  ALTURA GEOPOTENCIAL DEL NIVEL
103100*      -----------------------------
103200*      EN METROS SOBRE EL NIVEL DEL MAR
103300     MOVE NIV-CRU-ALTURA TO WS-TOKEN-ENTRADA
103400     MOVE 5               TO WS-TOKEN-LARGO
103500     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
103600     IF WS-TOKEN-NO-VALIDO
103700        SET WS-NIVEL-NO-VALIDO TO TRUE
103800        GO TO 2400-PARSEA-NIVEL-F
103900     END-IF
104000*      IDEM
104100     MOVE WS-TOKEN-VALOR TO NIV-ALTURA
104200
104300*      ----  TEMPERATURA DEL NIVEL
104400*      -------------------------------------
104500*      EN DECIMAS DE GRADO CELSIUS
104600     MOVE NIV-CRU-TEMP   TO WS-TOKEN-ENTRADA
104700     MOVE 5              TO WS-TOKEN-LARGO
104800     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
104900     IF WS-TOKEN-NO-VALIDO
105000        SET WS-NIVEL-NO-VALIDO TO TRUE
105100        GO TO 2400-PARSEA-NIVEL-F
105200     END-IF
105300*      IDEM
105400     MOVE WS-TOKEN-VALOR TO NIV-TEMP
105500
105600*      ----  HUMEDAD RELATIVA DEL NIVEL
105700*      --------------------------------
105800*      EN DECIMAS DE PORCENTAJE
105900     MOVE NIV-CRU-HUMEDAD TO WS-TOKEN-ENTRADA
106000     MOVE 5                TO WS-TOKEN-LARGO
106100     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
106200     IF WS-TOKEN-NO-VALIDO
106300        SET WS-NIVEL-NO-VALIDO TO TRUE
106400        GO TO 2400-PARSEA-NIVEL-F
106500     END-IF
106600*      IDEM
106700     MOVE WS-TOKEN-VALOR TO NIV-HUMEDAD
106800
106900*      ----  DEPRESION DEL PUNTO DE ROCIO
107000*      ------------------------------
107100*      EN DECIMAS DE GRADO CELSIUS
107200     MOVE NIV-CRU-DEPROCIO TO WS-TOKEN-ENTRADA
107300     MOVE 5                 TO WS-TOKEN-LARGO
107400     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
107500     IF WS-TOKEN-NO-VALIDO
107600        SET WS-NIVEL-NO-VALIDO TO TRUE
107700        GO TO 2400-PARSEA-NIVEL-F
107800     END-IF
107900*      IDEM
108000     MOVE WS-TOKEN-VALOR TO NIV-DEPROCIO
108100
108200*      ----  DIRECCION DEL VIENTO
108300*      --------------------------------------
108400*      EN GRADOS, 0-360
108500     MOVE NIV-CRU-DIRVIENTO TO WS-TOKEN-ENTRADA
108600     MOVE 5                  TO WS-TOKEN-LARGO
108700     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
108800     IF WS-TOKEN-NO-VALIDO
108900        SET WS-NIVEL-NO-VALIDO TO TRUE
109000        GO TO 2400-PARSEA-NIVEL-F
109100     END-IF
109200*      IDEM
109300     MOVE WS-TOKEN-VALOR TO NIV-DIRVIENTO
109400
109500*      ----  VELOCIDAD DEL VIENTO
109600*      --------------------------------------
109700*      EN DECIMAS DE METRO POR SEGUNDO
109800     MOVE NIV-CRU-VELVIENTO TO WS-TOKEN-ENTRADA
109900     MOVE 5                  TO WS-TOKEN-LARGO
110000     PERFORM 2350-VALIDA-TOKEN-I THRU 2350-VALIDA-TOKEN-F
110100     IF WS-TOKEN-NO-VALIDO
110200        SET WS-NIVEL-NO-VALIDO TO TRUE
110300        GO TO 2400-PARSEA-NIVEL-F
110400     END-IF
110500*      IDEM - ESTE ES EL ULTIMO CAMPO DEL NIVEL
110600     MOVE WS-TOKEN-VALOR TO NIV-VELVIENTO.
110700
110800 2400-PARSEA-NIVEL-F. EXIT.
110900
111000
111100*-----------------------------------------------------------------
111200*    RECONCILIA LINEAS ESPERADAS CONTRA LINEAS REALMENTE
111300*    GRABADAS.  SE REPRODUCE A PROPOSITO LA MISMA FORMULA DEL
111400*    SISTEMA ORIGEN (CORRECT-LINE-COUNT = TOTAL - CABECERAS) PARA
111500*    QUE LOS DOS SISTEMAS CUADREN CUANDO HUBO LINEAS FALLIDAS.
111600*-----------------------------------------------------------------
111700*    NOTA: LA FORMULA DE ESTE PARRAFO ES DELIBERADAMENTE LA
111800*    MISMA DEL PROGRAMA QUE REEMPLAZA - NO RESTA FAILED-LINE-
111900*    COUNT PORQUE EN EL DISEÑO ORIGINAL LAS LINEAS FALLIDAS SE
112000*    SEGUIAN CONTANDO COMO 'CORRECTAS' PARA EFECTOS DE CUADRE.
112100 2500-RECONCILIA-I.
112200
112300*----  ESTA RESTA NO DESCUENTA LAS LINEAS FALLIDAS A PROPOSITO -
112400*      ASI SE COMPORTABA EL SISTEMA ORIGEN Y SE MANTIENE IGUAL
112500*      PARA QUE LOS REPORTES DE AMBOS SISTEMAS CUADREN
112600*      -----------
112700     COMPUTE CORRECT-LINE-COUNT =
112800             TOTAL-LINE-COUNT - HEADER-LINE-COUNT
112900
113000*----  SI CUADRA, SOLO SE INFORMA; SI NO CUADRA SE MUESTRA LA
113100*      DIFERENCIA PERO NO SE ABORTA LA CORRIDA
113200*      --------------------
113300     IF CORRECT-LINE-COUNT EQUAL SAVED-LINE-COUNT
113400        DISPLAY 'RECONCILIACION OK PARA ' WS-NOM-ARCHIVO
113500     ELSE
113600        COMPUTE WS-DIFERENCIA =
113700                CORRECT-LINE-COUNT - SAVED-LINE-COUNT
113800        DISPLAY '* AVISO DE RECONCILIACION EN ' WS-NOM-ARCHIVO
113900        DISPLAY '  ESPERADAS = ' CORRECT-LINE-COUNT
114000        DISPLAY '  GRABADAS  = ' SAVED-LINE-COUNT
114100        DISPLAY '  DIFERENCIA= ' WS-DIFERENCIA
114200     END-IF.
114300
114400 2500-RECONCILIA-F. EXIT.
114500
114600
114700*-----------------------------------------------------------------
114800*    VUELCA LA TABLA DE NIVELES PENDIENTES DEL SONDEO EN CURSO AL
114900*    ARCHIVO DE SALIDA, UNA FILA POR NIVEL, REPITIENDO LOS DATOS
115000*    DE LA CABECERA EN CADA FILA.
115100*-----------------------------------------------------------------
115200*    NOTA: SE LLAMA DESDE TRES LUGARES - AL LLEGAR UNA NUEVA
115300*    CABECERA, AL LLEGAR AL EOF DEL ARCHIVO, Y (DE FORMA
115400*    INDIRECTA) DESDE 2100-PROCESA-ARCHIVO PARA EL ULTIMO
115500*    SONDEO DE CADA ARCHIVO.
115600 2700-VUELCA-TABLA-I.
115700
115800*----  TABLA VACIA (SONDEO SIN NIVELES, O YA VOLCADO) - NO HAY
115900*      NADA QUE ESCRIBIR
116000*      ------------------------------------------
116100     IF WS-CANT-NIVELES-TABLA EQUAL ZERO
116200        GO TO 2700-VUELCA-TABLA-F
116300     END-IF
116400
116500*----  RECORRE LA TABLA DE PRINCIPIO A FIN ESCRIBIENDO UNA FILA
116600*      DE DDSALID POR CADA NIVEL CARGADO  ------------------------
116700     PERFORM 6000-ESCRIBE-FILA-I THRU 6000-ESCRIBE-FILA-F
116800             VARYING WS-IDX-NIVEL FROM 1 BY 1
116900             UNTIL WS-IDX-NIVEL IS GREATER THAN
117000                   WS-CANT-NIVELES-TABLA
117100
117200*----  SE SUMA A GRABADAS Y SE DEJA LA TABLA LISTA PARA EL
117300*      PROXIMO SONDEO
117400*      ---------------------------------------------
117500     ADD WS-CANT-NIVELES-TABLA TO SAVED-LINE-COUNT
117600     MOVE ZERO TO WS-CANT-NIVELES-TABLA.
117700
117800 2700-VUELCA-TABLA-F. EXIT.
117900
118000
118100*-----------------------------------------------------------------
118200*    ARMA Y GRABA UNA FILA DE SALIDA (CABECERA + UN NIVEL)
118300*-----------------------------------------------------------------
118400*    NOTA: ESTE PARRAFO SE EJECUTA UNA VEZ POR CADA NIVEL DE LA
118500*    TABLA, NUNCA UNA SOLA VEZ POR SONDEO - POR ESO LOS 11
118600*    CAMPOS DE CABECERA SE REPITEN EN CADA FILA DE DDSALID.
118700 6000-ESCRIBE-FILA-I.
118800
118900*----  LOS 11 CAMPOS DE CABECERA SE REPITEN EN TODAS LAS FILAS
119000*      DEL MISMO SONDEO (VER COPY CPIGROUT)
119100*      -----------------------
119200*      CODIGO DE ESTACION
119300     MOVE CAB-ID            TO SAL-ID
119400*      ANIO DE LA OBSERVACION
119500     MOVE CAB-ANIO          TO SAL-ANIO
119600*      MES DE LA OBSERVACION
119700     MOVE CAB-MES           TO SAL-MES
119800*      DIA DE LA OBSERVACION
119900     MOVE CAB-DIA           TO SAL-DIA
120000*      HORA DE LA OBSERVACION
120100     MOVE CAB-HORA          TO SAL-HORA
120200*      HORA EXACTA DE LANZAMIENTO DE LA SONDA
120300     MOVE CAB-HORALANZ      TO SAL-HORALANZ
120400*      CANTIDAD DE NIVELES DECLARADA POR LA CABECERA
120500     MOVE CAB-NUMNIV        TO SAL-NUMNIV
120600*      FUENTE DE DATOS CON PRESION
120700     MOVE CAB-FTEPRES       TO SAL-FTEPRES
120800*      FUENTE DE DATOS SIN PRESION
120900     MOVE CAB-FTENOPRES     TO SAL-FTENOPRES
121000*      LATITUD DE LA ESTACION
121100     MOVE CAB-LATITUD       TO SAL-LATITUD
121200*      LONGITUD DE LA ESTACION
121300     MOVE CAB-LONGITUD      TO SAL-LONGITUD
121400
121500*----  LOS 13 CAMPOS DEL NIVEL SALEN DE LA FILA DE LA TABLA QUE
121600*      INDICA WS-IDX-NIVEL (LO FIJA 2700-VUELCA-TABLA)
121700*      -----------
121800*      A PARTIR DE AQUI, LOS 13 CAMPOS PROPIOS DE ESTE NIVEL
121900     MOVE TNV-TIPO1     (WS-IDX-NIVEL) TO SAL-TIPO1
122000     MOVE TNV-TIPO2     (WS-IDX-NIVEL) TO SAL-TIPO2
122100     MOVE TNV-TIEMPO    (WS-IDX-NIVEL) TO SAL-TIEMPO
122200*      PRESION Y SU INDICADOR DE CALIDAD
122300     MOVE TNV-PRESION   (WS-IDX-NIVEL) TO SAL-PRESION
122400     MOVE TNV-INDPRES   (WS-IDX-NIVEL) TO SAL-INDPRES
122500*      ALTURA Y SU INDICADOR DE CALIDAD
122600     MOVE TNV-ALTURA    (WS-IDX-NIVEL) TO SAL-ALTURA
122700     MOVE TNV-INDALT    (WS-IDX-NIVEL) TO SAL-INDALT
122800*      TEMPERATURA Y SU INDICADOR DE CALIDAD
122900     MOVE TNV-TEMP      (WS-IDX-NIVEL) TO SAL-TEMP
123000     MOVE TNV-INDTEMP   (WS-IDX-NIVEL) TO SAL-INDTEMP
123100*      HUMEDAD, PUNTO DE ROCIO Y VIENTO
123200     MOVE TNV-HUMEDAD   (WS-IDX-NIVEL) TO SAL-HUMEDAD
123300     MOVE TNV-DEPROCIO  (WS-IDX-NIVEL) TO SAL-DEPROCIO
123400     MOVE TNV-DIRVIENTO (WS-IDX-NIVEL) TO SAL-DIRVIENTO
123500     MOVE TNV-VELVIENTO (WS-IDX-NIVEL) TO SAL-VELVIENTO
123600
123700     WRITE REG-SALIDA FROM REG-SALIDA-IGRA
123800
123900*----  UN ERROR DE WRITE SOLO SE INFORMA; NO HAY FORMA DE
124000*      REINTENTAR UNA FILA PERDIDA SIN VOLVER A LEER EL SONDEO -
124100     IF FS-SALIDA IS NOT EQUAL '00'
124200        DISPLAY '* ERROR EN WRITE DDSALID = ' FS-SALIDA
124300     END-IF
124400
124500     ADD 1 TO WS-CANT-FILAS-CORRIDA
124600     ADD 1 TO WS-CANT-TOTAL-HISTORICO.
124700
124800 6000-ESCRIBE-FILA-F. EXIT.
124900
125000
125100*-----------------------------------------------------------------
125200*    CIERRE DE LA CORRIDA: GRABA EL TOTAL HISTORICO ACTUALIZADO
125300*    EN DDCTLTOT Y MUESTRA EL GRAN TOTAL DE LA CORRIDA.
125400*-----------------------------------------------------------------
125500*    NOTA (REQ-9310/REQ-0511): DDCTLTOT SE ABRE SIEMPRE EN
125600*    OUTPUT PORQUE SOLO LLEVA UN REGISTRO; NO TIENE SENTIDO
125700*    ABRIRLO EN EXTEND COMO DDSALID.
125800 9999-FINAL-I.
125900
126000     CLOSE ARCHLIST
126100     CLOSE SALIDA
126200
126300*----  DDCTLTOT SE REGRABA COMPLETO (OPEN OUTPUT) PORQUE ES UN
126400*      SOLO REGISTRO DE TOTALES, NO UN ARCHIVO DE MOVIMIENTOS  ---
126500     OPEN OUTPUT CTLTOT
126600     MOVE WS-CANT-TOTAL-HISTORICO TO CTL-FILAS-TOTALES
126700*----  FECHA DE LA ULTIMA CORRIDA PARA DDCTLTOT (REQ-0511)  ------
126800     ACCEPT CTL-ULTIMA-CORRIDA-AAAAMMDD FROM DATE YYYYMMDD
126900     WRITE REG-CONTROL-TOT FROM REG-CONTROL-TOTALES
127000     CLOSE CTLTOT
127100
127200*----  BANNER FINAL DE LA CORRIDA (ESTANDARIZADO POR REQ-0688) --
127300     DISPLAY '==============================================='
127400     DISPLAY 'FIN DE CORRIDA PGMIGRLD'
127500     DISPLAY 'GRAN TOTAL DE LINEAS PROCESADAS   : '
127600              WS-GRAN-TOTAL
127700     DISPLAY 'FILAS GRABADAS EN ESTA CORRIDA     : '
127800              WS-CANT-FILAS-CORRIDA
127900     DISPLAY 'TOTAL HISTORICO EN DDSALID         : '
128000              WS-CANT-TOTAL-HISTORICO
128100     DISPLAY '==============================================='.
128200
128300 9999-FINAL-F. EXIT.
