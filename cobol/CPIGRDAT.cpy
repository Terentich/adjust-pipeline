000100*////////////////////////////////////////////////////////////////
000200*    COPY CPIGRDAT.
000300*    LAYOUT NIVEL DE SONDEO (MEDICION ATMOSFERICA) - IGRA
000400*    KC04411.ALU9999.IGRASOND.NIVEL - LARGO 80 BYTES
000500*    EL REGISTRO CRUDO TRAE LAS COLUMNAS TAL COMO LLEGAN DEL
000600*    ARCHIVO DE TEXTO DESCOMPRIMIDO; EL GRUPO WS-NIVEL TRAE LOS
000700*    CAMPOS YA VALIDADOS Y CONVERTIDOS A NUMERICO.
000800*    UN SONDEO TRAE UNA LINEA DE NIVEL POR CADA ALTURA MEDIDA;
000900*    LAS LINEAS DE NIVEL NO TRAEN '#' EN LA COLUMNA 1 (ESA MARCA
001000*    ES EXCLUSIVA DE LA CABECERA, VER COPY CPIGRHDR).
001100*////////////////////////////////////////////////////////////////
001200 01  WS-AREA-NIVEL.
001300*----  REGISTRO CRUDO: 51 COLUMNAS DE DATOS + 29 DE RELLENO  -----
001400*      (ASI LLEGA EL TEXTO DESCOMPRIMIDO DE LOS .ZIP ORIGINALES)
001500     03  WS-REG-NIVEL-CRUDO.
001600*----  COLUMNA 1: TIPO DE NIVEL, PRIMER DIGITO  ------------------
001700*      (1=NIVEL ESTANDAR DE PRESION, 2=OTRO NIVEL, ETC)
001800         05  NIV-CRU-TIPO1        PIC X(01).
001900*----  COLUMNA 2: TIPO DE NIVEL, SEGUNDO DIGITO  -----------------
002000*      (1=TROPOPAUSA, 2=NIVEL EN SUPERFICIE, ETC)
002100         05  NIV-CRU-TIPO2        PIC X(01).
002200         05  FILLER               PIC X(01).
002300*----  COLUMNAS 4-8: TIEMPO TRANSCURRIDO DESDE EL LANZAMIENTO  ---
002400*      (SEGUNDOS, CON DECIMAS EMPACADAS EN EL PROPIO TEXTO)
002500         05  NIV-CRU-TIEMPO       PIC X(05).
002600         05  FILLER               PIC X(01).
002700*----  COLUMNAS 10-16: PRESION ATMOSFERICA DEL NIVEL (PA)  -------
002800*      MAS SU INDICADOR DE CALIDAD EN LA COLUMNA 16  -------------
002900         05  NIV-CRU-PRESION      PIC X(06).
003000         05  NIV-CRU-INDPRES      PIC X(01).
003100*----  COLUMNAS 17-22: ALTURA GEOPOTENCIAL DEL NIVEL (METROS)  ---
003200*      MAS SU INDICADOR DE CALIDAD EN LA COLUMNA 22  -------------
003300         05  NIV-CRU-ALTURA       PIC X(05).
003400         05  NIV-CRU-INDALT       PIC X(01).
003500*----  COLUMNAS 23-28: TEMPERATURA DEL NIVEL (DECIMAS DE GRADO) --
003600*      MAS SU INDICADOR DE CALIDAD EN LA COLUMNA 28  -------------
003700         05  NIV-CRU-TEMP         PIC X(05).
003800         05  NIV-CRU-INDTEMP      PIC X(01).
003900*----  COLUMNAS 29-33: HUMEDAD RELATIVA DEL NIVEL (DECIMAS DE %) -
004000         05  NIV-CRU-HUMEDAD      PIC X(05).
004100         05  FILLER               PIC X(01).
004200*----  COLUMNAS 35-39: DEPRESION DEL PUNTO DE ROCIO (DECIMAS)  ---
004300         05  NIV-CRU-DEPROCIO     PIC X(05).
004400         05  FILLER               PIC X(01).
004500*----  COLUMNAS 41-45: DIRECCION DEL VIENTO (GRADOS)  ------------
004600         05  NIV-CRU-DIRVIENTO    PIC X(05).
004700         05  FILLER               PIC X(01).
004800*----  COLUMNAS 47-51: VELOCIDAD DEL VIENTO (DECIMAS DE M/SEG)  --
004900         05  NIV-CRU-VELVIENTO    PIC X(05).
005000*----  RELLENO HASTA LOS 80 BYTES DEL REGISTRO FISICO  -----------
005100         05  FILLER               PIC X(29).
005200*----  VISTA ALTERNA DEL NIVEL CRUDO PARA MOVER EL REGISTRO
005300*      COMPLETO DE UNA SOLA VEZ (MOVE REG-ENTRADA)
005400     03  NIV-CRUDA-TEXTO  REDEFINES  WS-REG-NIVEL-CRUDO
005500                          PIC X(80).
005600
005700*----  NIVEL YA VALIDADO Y CONVERTIDO  --------------------------
005800*      (LO LLENA 2400-PARSEA-NIVEL A PARTIR DE LOS CAMPOS CRUDOS
005900*      DE ARRIBA; DE AQUI SE COPIA A LA FILA DE LA TABLA EN
006000*      2280-AGREGA-TABLA SI EL NIVEL RESULTA VALIDO)
006100     03  WS-NIVEL.
006200*----  LOS DOS DIGITOS DEL TIPO DE NIVEL, POR SEPARADO  ----------
006300         05  NIV-TIPO-GRUPO.
006400             07  NIV-TIPO1        PIC 9(01)     VALUE ZERO.
006500             07  NIV-TIPO2        PIC 9(01)     VALUE ZERO.
006600*----  VISTA ALTERNA DE LOS DOS DIGITOS DE TIPO DE NIVEL PARA
006700*      COMPARAR CONTRA LA TABLA DE TIPOS DE UNA SOLA VEZ
006800         05  NIV-TIPO-COMBO  REDEFINES  NIV-TIPO-GRUPO
006900                              PIC 9(02).
007000*----  TIEMPO TRANSCURRIDO, PRESION Y SU INDICADOR DE CALIDAD  ---
007100         05  NIV-TIEMPO           PIC S9(05)    VALUE ZERO.
007200         05  NIV-PRESION          PIC S9(06)    VALUE ZERO.
007300         05  NIV-INDPRES          PIC X(01)     VALUE SPACE.
007400*----  ALTURA GEOPOTENCIAL Y SU INDICADOR DE CALIDAD  ------------
007500         05  NIV-ALTURA           PIC S9(05)    VALUE ZERO.
007600         05  NIV-INDALT           PIC X(01)     VALUE SPACE.
007700*----  TEMPERATURA Y SU INDICADOR DE CALIDAD  --------------------
007800         05  NIV-TEMP             PIC S9(05)    VALUE ZERO.
007900         05  NIV-INDTEMP          PIC X(01)     VALUE SPACE.
008000*----  HUMEDAD RELATIVA, DEPRESION DE PUNTO DE ROCIO  ------------
008100         05  NIV-HUMEDAD          PIC S9(05)    VALUE ZERO.
008200         05  NIV-DEPROCIO         PIC S9(05)    VALUE ZERO.
008300*----  DIRECCION Y VELOCIDAD DEL VIENTO  -------------------------
008400         05  NIV-DIRVIENTO        PIC S9(05)    VALUE ZERO.
008500         05  NIV-VELVIENTO        PIC S9(05)    VALUE ZERO.
008600*----  RELLENO PARA CRECIMIENTO FUTURO DEL GRUPO  ----------------
008700         05  FILLER               PIC X(05)     VALUE SPACES.
008800*////////////////////////////////////////////////////////////////
008900
009000*----  TABLA DE NIVELES PENDIENTES DE VOLCAR - UN SONDEO A LA
009100*      VEZ (SE VUELCA CADA VEZ QUE LLEGA UNA NUEVA CABECERA, VER
009200*      2700-VUELCA-TABLA).  1000 ENTRADAS COMO TOPE PORQUE NINGUN
009300*      SONDEO DE LA RED IGRA TRAE MAS NIVELES QUE ESO (REQ-9455
009400*      CUBRE EL CASO RARO EN QUE SE SUPERE EL TOPE).
009500 01  WS-AREA-TABLA-NIVELES.
009600*----  CANTIDAD DE NIVELES CARGADOS EN LA TABLA EN ESTE MOMENTO -
009700     03  WS-CANT-NIVELES-TABLA    PIC 9(04)  COMP  VALUE ZERO.
009800     03  WS-TABLA-NIVELES  OCCURS 1000 TIMES
009900                           INDEXED BY WS-IDX-NIVEL.
010000*----  UNA FILA DE LA TABLA REPITE LOS MISMOS 13 CAMPOS DE
010100*      WS-NIVEL, YA VALIDADOS, LISTOS PARA EL VOLCADO A DDSALID -
010200         05  TNV-TIPO1            PIC 9(01).
010300         05  TNV-TIPO2            PIC 9(01).
010400         05  TNV-TIEMPO           PIC S9(05).
010500         05  TNV-PRESION          PIC S9(06).
010600         05  TNV-INDPRES          PIC X(01).
010700         05  TNV-ALTURA           PIC S9(05).
010800         05  TNV-INDALT           PIC X(01).
010900         05  TNV-TEMP             PIC S9(05).
011000         05  TNV-INDTEMP          PIC X(01).
011100         05  TNV-HUMEDAD          PIC S9(05).
011200         05  TNV-DEPROCIO         PIC S9(05).
011300         05  TNV-DIRVIENTO        PIC S9(05).
011400         05  TNV-VELVIENTO        PIC S9(05).
011500*----  RELLENO PARA CRECIMIENTO FUTURO DE LA FILA DE LA TABLA  ---
011600     03  FILLER                   PIC X(20)  VALUE SPACES.
011700*////////////////////////////////////////////////////////////////
